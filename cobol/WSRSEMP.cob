000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR EMPLOYEE FILE             *
000400*        ONE RECORD PER EMPLOYEE                    *
000500*        ORDER OF THIS FILE DEFINES ASSIGNMENT ORDER *
000600*                                                   *
000700*****************************************************
000800*  RECORD LENGTH 200 BYTES (191 DATA + 9 FILLER).
000900*
001000* 06/15/87 RHH - CREATED.
001100* 11/11/25 RHH - ADDED CAN-ONLY-WORK-WITH, WAS MISSING FROM V1.
001200* 25/11/25 TJK - PREFERRED/AVOID LINES WIDENED TO 5 SLOTS EACH,
001300*                MATCHES THE CANT/SHOULD LIST BOUND - REQUEST 1147.
001400*
001500 01  RS-EMPLOYEE-RECORD.
001600     03  EMP-ID                      PIC X(06).
001700*        UNIQUE EMPLOYEE IDENTIFIER.
001800     03  EMP-NAME                    PIC X(20).
001900*        DISPLAY NAME.
002000     03  EMP-ROLE                    PIC X(09).
002100*        ICP / PARAMEDIC / INTERN.
002200     03  EMP-TITLE                   PIC X(11).
002300*        PARA-SPEC / PARA / MGR / PARA-INTERN.
002400     03  EMP-YEARS-EXP               PIC 9(02).
002500*        YEARS OF EXPERIENCE.
002600     03  EMP-IS-ECP                  PIC X(01).
002700*        'Y'/'N' EXTENDED-CARE-PARAMEDIC FLAG.
002800     03  EMP-ASSIGNED-LINE           PIC 9(02).
002900*        PRE-ASSIGNED LINE. ZERO = UNASSIGNED, AUTO-ASSIGN.
003000     03  EMP-CANT-WORK-WITH          PIC X(06) OCCURS 5 TIMES.
003100*        HARD EXCLUSION LIST. SPACES IN A SLOT MEAN UNUSED.
003200     03  EMP-CAN-ONLY-WORK-WITH      PIC X(06) OCCURS 5 TIMES.
003300*        HARD INCLUSION LIST. ALL SPACES MEANS NO RESTRICTION.
003400     03  EMP-SHOULD-WORK-WITH        PIC X(06) OCCURS 5 TIMES.
003500*        SOFT PREFERENCE - REWARD PAIRING.
003600     03  EMP-SHOULD-NOT-WORK-WITH    PIC X(06) OCCURS 5 TIMES.
003700*        SOFT PREFERENCE - PENALISE PAIRING.
003800     03  EMP-PREFERRED-LINES         PIC 9(02) OCCURS 5 TIMES.
003900*        SOFT PREFERENCE - REWARD THESE LINES. 00 = UNUSED SLOT.
004000     03  EMP-AVOID-LINES             PIC 9(02) OCCURS 5 TIMES.
004100*        SOFT PREFERENCE - PENALISE THESE LINES. 00 = UNUSED SLOT.
004200     03  FILLER                      PIC X(09).
