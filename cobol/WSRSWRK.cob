000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE ROSTER RUN - LINE TABLE, *
000400*   EMPLOYEE TABLE, SHIFT CYCLE AND SHIFT KEY LIST   *
000500*   SHARED BY THE GENERATOR, VALIDATOR, SCORER AND   *
000600*   OPTIMISER PARAGRAPHS OF RS000.                   *
000700*                                                   *
000800*****************************************************
000900*  TABLE SIZES ARE FIXED BATCH BOUNDS, NOT PART OF THE SOURCE
001000*  RECORD LAYOUTS - CHOSEN GENEROUS FOR THIS APPLICATION AND
001100*  MUST BE RAISED HERE IF THE SHOP EVER RUNS A LARGER ROSTER.
001200*    RS-LINE-TABLE      - 99 LINES  (BOUNDED BY LIN-LINE-ID PIC).
001300*    RS-EMPLOYEE-TABLE  - 500 EMPLOYEES PER RUN.
001400*    RS-ISSUE-TABLE     - 2000 VALIDATION ISSUES PER RUN.
001500*    RS-SHIFT-KEY-TABLE - 1400 (DAY,SHIFT) PAIRS - COVERS THE
001600*                         FULL RANGE OF CFG-WEEKS (99 WEEKS X 7
001700*                         DAYS X 2 SHIFTS = 1386, SO NO VALID
001800*                         CONFIG RECORD CAN EVER OVERFLOW IT).
001900*
002000* 06/15/87 RHH - CREATED.
002100* 21/11/25 TJK - EMPLOYEE TABLE RAISED FROM 300 TO 500 - THE
002200*                RIVERVIEW DISTRICT RUN WOULD NOT FIT - TICKET 1151.
002300*
002400*--------------------------------------------------------------
002500*    THE FIXED 9-DAY SHIFT CYCLE - D,D,N,N,OFF,OFF,OFF,OFF,OFF.
002600*    HELD AS A LITERAL AND REDEFINED AS A TABLE SO 1500-DERIVE-
002700*    SHIFT CAN SUBSCRIPT IT DIRECTLY.
002800*--------------------------------------------------------------
002900 01  RS-SHIFT-CYCLE-LITERAL      PIC X(09) VALUE "DDNN     ".
003000 01  RS-SHIFT-CYCLE REDEFINES RS-SHIFT-CYCLE-LITERAL.
003100     03  RS-CYCLE-ELEMENT        PIC X(01) OCCURS 9 TIMES.
003200*
003300*--------------------------------------------------------------
003400*    LINE TABLE - ONE ENTRY PER ROSTER LINE, CREW HELD IN
003500*    LINE-FILE ORDER, ASCENDING LINE-ID AS READ FROM LINES.
003600*--------------------------------------------------------------
003700 01  RS-LINE-TABLE.
003800     03  RS-LINE-COUNT           PIC 9(02) COMP.
003900     03  RS-LINE-ENTRY OCCURS 99 TIMES INDEXED BY RS-LIN-IX.
004000         05  RSL-LINE-ID         PIC 9(02).
004100         05  RSL-OFFSET          PIC 9(02).
004200         05  RSL-MAX-HEADCOUNT   PIC 9(02).
004300         05  RSL-CREW-COUNT      PIC 9(02) COMP.
004400         05  RSL-CREW            PIC X(06) OCCURS 20 TIMES
004500                                 INDEXED BY RS-CRW-IX.
004600         05  RSL-CREW-FLAT REDEFINES RSL-CREW PIC X(120).
004650         05  FILLER              PIC X(04).
004700*
004800*--------------------------------------------------------------
004900*    EMPLOYEE TABLE - ONE ENTRY PER EMPLOYEE, EMPLOYEE-FILE
005000*    ORDER PRESERVED (THE ORDER DEFINES ASSIGNMENT ORDER).
005100*    RSE-CURRENT-LINE IS THE WORKING ASSIGNMENT, UPDATED BY THE
005200*    GENERATOR AND SWAPPED BY THE OPTIMISER - RST-LINE-ID ON THE
005300*    OUTPUT RECORD IS BUILT FROM THIS FIELD AT DUMP TIME.
005400*--------------------------------------------------------------
005500 01  RS-EMPLOYEE-TABLE.
005600     03  RS-EMPLOYEE-COUNT       PIC 9(04) COMP.
005700     03  RS-EMPLOYEE-ENTRY OCCURS 500 TIMES INDEXED BY RS-EMP-IX.
005800         05  RSE-EMP-ID          PIC X(06).
005900         05  RSE-EMP-NAME        PIC X(20).
006000         05  RSE-EMP-ROLE        PIC X(09).
006100         05  RSE-EMP-TITLE       PIC X(11).
006200         05  RSE-EMP-YEARS-EXP   PIC 9(02).
006300         05  RSE-EMP-IS-ECP      PIC X(01).
006400         05  RSE-EMP-ASSIGNED-LINE PIC 9(02).
006600         05  RSE-CANT-WORK-WITH  PIC X(06) OCCURS 5 TIMES.
006700         05  RSE-CANT-FLAT REDEFINES RSE-CANT-WORK-WITH
006800                                 PIC X(30).
006900         05  RSE-CAN-ONLY-WORK-WITH PIC X(06) OCCURS 5 TIMES.
007000         05  RSE-SHOULD-WORK-WITH PIC X(06) OCCURS 5 TIMES.
007100         05  RSE-SHOULD-NOT-WORK-WITH PIC X(06) OCCURS 5 TIMES.
007200         05  RSE-PREFERRED-LINES PIC 9(02) OCCURS 5 TIMES.
007300         05  RSE-AVOID-LINES     PIC 9(02) OCCURS 5 TIMES.
007305         05  FILLER              PIC X(09).
007306*        MATCHES THE TRAILING FILLER WSRSEMP.COB CARRIES ON THE
007307*        SOURCE RECORD - KEEPS THE GROUP MOVE BELOW ALIGNED.
007310         05  RSE-EMP-CURRENT-LINE PIC 9(02) COMP.
007400*        RSE-EMP-CURRENT-LINE IS APPENDED AFTER THE SOURCE-RECORD
007410*        FIELDS SO A GROUP MOVE OF RS-EMPLOYEE-RECORD INTO THIS
007420*        ENTRY AT LOAD TIME CANNOT DISTURB IT.
007500*--------------------------------------------------------------
007600*    VALIDATION ISSUE TABLE - ACCUMULATED BY 4000-VALIDATE-
007700*    ROSTER, DUMPED TO ISSUES-OUT BY 6000-DUMP-OUTPUT-FILES.
007800*--------------------------------------------------------------
007900 01  RS-ISSUE-TABLE.
008000     03  RS-ISSUE-COUNT          PIC 9(04) COMP.
008100     03  RS-ISSUE-ENTRY OCCURS 2000 TIMES INDEXED BY RS-ISS-IX.
008200         05  RSI-MESSAGE         PIC X(40).
008300         05  RSI-DAY             PIC 9(03).
008400         05  RSI-SHIFT           PIC X(01).
008500         05  RSI-LINE-ID         PIC 9(02).
008600         05  RSI-EMP-ID          PIC X(06).
008650         05  FILLER              PIC X(03).
008700*
008800*--------------------------------------------------------------
008900*    SHIFT KEY LIST - EVERY (DAY,SHIFT) PAIR OVER THE HORIZON,
009000*    SAMPLED AND SHUFFLED BY THE OPTIMISER.
009100*--------------------------------------------------------------
009200 01  RS-SHIFT-KEY-TABLE.
009300     03  RS-SHIFT-KEY-COUNT      PIC 9(04) COMP.
009400     03  RS-SHIFT-KEY-ENTRY OCCURS 1400 TIMES
009500                             INDEXED BY RS-SK-IX RS-SK-IX2.
009600         05  RSK-DAY             PIC 9(03) COMP.
009700         05  RSK-SHIFT           PIC X(01).
009710         05  FILLER              PIC X(02).
009800*
009900*--------------------------------------------------------------
010000*    THE SCORE BLOCK ITSELF (FOUR COMPONENTS PLUS TOTAL) IS
010100*    LAID OUT IN WSRSSCR.COB, COPIED BELOW AS THE WORKING
010200*    ACCUMULATOR - THE SAME LAYOUT IS ALSO COPIED UNDER THE
010300*    RS-SCORE-OUT FD IN BOTH RS000 AND RS050.
010400*--------------------------------------------------------------
010500 COPY "WSRSSCR.cob" REPLACING RS-SCORE-RECORD BY RS-SCORE-WORK
010510     SCR-COWORKER  BY WS-SCR-COWORKER
010520     SCR-COVERAGE  BY WS-SCR-COVERAGE
010530     SCR-LINE-PREF BY WS-SCR-LINE-PREF
010540     SCR-SYNERGY   BY WS-SCR-SYNERGY
010550     SCR-TOTAL     BY WS-SCR-TOTAL.
010600*
010700*--------------------------------------------------------------
010800*    SEEDED PRNG WORKING FIELDS - PARK-MILLER LEHMER GENERATOR,
010900*    SEED = (SEED * 16807) MOD 2147483647.  USED BY THE
011000*    OPTIMISER ONLY, NO INTRINSIC FUNCTIONS INVOLVED.
011100*--------------------------------------------------------------
011200 01  RS-RNG-FIELDS.
011300     03  RS-RNG-SEED             PIC 9(09) COMP.
011400     03  RS-RNG-PRODUCT          PIC 9(18) COMP.
011500     03  RS-RNG-QUOTIENT         PIC 9(09) COMP.
011600     03  RS-RNG-MODULUS          PIC 9(09) COMP VALUE 2147483647.
011700     03  RS-RNG-MULTIPLIER       PIC 9(09) COMP VALUE 16807.
011710     03  FILLER                  PIC X(06).
