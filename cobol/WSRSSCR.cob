000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE SCORE BLOCK           *
000400*     (RS-SCORE-OUT WORK FILE - RS000 TO RS050)      *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 55 BYTES (45 DATA + 10 FILLER).  FOUR OBJECTIVE-
000800*  PLUS THE TOTAL, EACH SIGNED FIXED-POINT TO 2 DECIMALS.
000900*
001000* 06/15/87 RHH - CREATED.
001100*
001200 01  RS-SCORE-RECORD.
001300     03  SCR-COWORKER            PIC S9(07)V9(02).
001400*        COWORKER SHOULD-WORK / SHOULD-NOT-WORK COMPONENT.
001500     03  SCR-COVERAGE            PIC S9(07)V9(02).
001600*        COVERAGE-BALANCE COMPONENT.
001700     03  SCR-LINE-PREF           PIC S9(07)V9(02).
001800*        LINE PREFERRED/AVOIDED COMPONENT.
001900     03  SCR-SYNERGY             PIC S9(07)V9(02).
002000*        RESERVED - ALWAYS ZERO, KEPT IN THE REPORT PER SY-SPEC.
002100     03  SCR-TOTAL               PIC S9(07)V9(02).
002200*        SUM OF THE FOUR COMPONENTS ABOVE.
002210     03  FILLER                  PIC X(10).
