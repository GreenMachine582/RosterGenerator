000100*****************************************************************
000200*                                                               *
000300*                  ROSTER SYSTEM - BATCH ENGINE                 *
000400*         GENERATE / OPTIMISE / VALIDATE / SCORE A STAFF        *
000500*                  ROSTER FOR ONE PLANNING RUN                  *
000600*                                                               *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900*===============================================================
001000 PROGRAM-ID.     RS000.
001100 AUTHOR.         R H HALVERSEN.
001200 INSTALLATION.   APPLEWOOD REGIONAL AMBULANCE - DATA PROCESSING.
001300 DATE-WRITTEN.   06/15/87.
001400 DATE-COMPILED.  06/15/87.
001500 SECURITY.       NON-CONFIDENTIAL - INTERNAL SCHEDULING DATA.
001600*
001700*---------------------------------------------------------------
001800*    REMARKS.        BUILDS ONE CREW ROSTER FOR THE PLANNING
001900*                    HORIZON GIVEN IN THE CONFIG FILE.  READS
002000*                    CONFIG, SCORING, LINES AND EMPLOYEES,
002100*                    DETERMINISTICALLY SEEDS AND FILLS EACH
002200*                    LINE'S CREW, IMPROVES THE RESULT WITH A
002300*                    SEEDED HILL-CLIMBING SWAP SEARCH, THEN
002400*                    VALIDATES AND SCORES THE FINAL ROSTER.
002500*                    WRITES ROSTER-OUT, ISSUES-OUT AND THE
002600*                    RS-SCORE-OUT WORK FILE PICKED UP BY RS050
002700*                    FOR THE PRINTED GRID AND SCORE REPORT.
002800*
002900*    CALLED MODULES. NONE.
003000*
003100*    FILES USED.     CONFIG      - RUN PARAMETERS.
003200*                    SCORING     - OBJECTIVE WEIGHTS.
003300*                    LINES       - ROSTER LINE DEFINITIONS.
003400*                    EMPLOYEES   - EMPLOYEE MASTER, IN
003500*                                  ASSIGNMENT ORDER.
003600*                    ROSTER-OUT  - FINAL LINE/CREW OUTPUT.
003700*                    ISSUES-OUT  - HARD-CONSTRAINT ISSUES.
003800*                    RS-SCORE-OUT - SCORE BLOCK FOR RS050.
003900*
004000*    ERROR CODES.    RS001 - RS006, DISPLAYED AT POINT OF FAILURE.
004100*---------------------------------------------------------------
004200*
004300*    CHANGE LOG.
004400* 06/15/87 RHH - CREATED.  REPLACES THE MANUAL CREW BOARD KEPT
004500*                BY THE DISPATCH OFFICE.
004600* 11/03/88 RHH - ADDED CAN-ONLY-WORK-WITH HARD CONSTRAINT AFTER
004700*                UNION GRIEVANCE 88-014.
004800* 02/19/91 DWS - LINE OFFSET NOW READ FROM LINES, WAS A
004900*                COMPILE-TIME TABLE.  ALLOWS MID-YEAR LINE ADDS.
005000* 07/08/94 RHH - WIDENED EMPLOYEE TABLE 200 TO 300 FOR THE
005100*                COUNTY-WIDE MERGER.
005200* 09/22/98 MPK - Y2K: CFG-SEED AND ALL INTERNAL DAY COUNTERS
005300*                REVIEWED, NO 2-DIGIT YEAR FIELDS FOUND IN THIS
005400*                PROGRAM - NONE OF OUR DATES CROSS THE CENTURY.
005500* 03/02/99 MPK - Y2K SIGN-OFF PER MEMO DP-99-07 - NO CHANGES
005600*                REQUIRED, RETAINED FOR THE AUDIT TRAIL.
005700* 05/14/02 DWS - ADDED THE SEEDED HILL-CLIMBING OPTIMISER -
005800*                PREVIOUS VERSION STOPPED AFTER GENERATION.
005900* 11/30/03 RHH - ADDED EMP-IS-ECP FLAG - NEW STATE EXTENDED-CARE
006000*                PARAMEDIC CLASSIFICATION TAKES EFFECT 01/04.
006100* 08/17/07 MPK - SCORER REWRITTEN TO FOUR COMPONENTS (COWORKER,
006200*                COVERAGE, LINE-PREF, SYNERGY) PER DP-07-041.
006300* 04/05/11 DWS - OPTIMISER SAMPLE-SHIFTS PARAMETERISED, WAS
006400*                HARD-CODED AT 20 - TICKET 2211.
006500* 09/19/14 RHH - SWAP-CANDIDATE FILTER NOW HONOURS AVOID-LINES
006600*                UNLESS SOURCE LINE WAS PREFERRED - TICKET 2583.
006700* 03/11/18 TJK - RAISED NO-IMPROVE-LIMIT 2000 TO 5000, RUN TIME
006800*                BUDGET ALLOWED IT - TICKET 3015.
006900* 21/11/25 TJK - EMPLOYEE TABLE RAISED 300 TO 500, SHIFT KEY
007000*                TABLE RAISED TO COVER A 99-WEEK HORIZON -
007100*                RIVERVIEW DISTRICT RUN WOULD NOT FIT - TICKET
007200*                1151.
007300* 02/18/26 TJK - GENERATOR TIE-BREAK CONFIRMED AS LOWEST LINE-ID
007400*                ON MOST-REMAINING-CAPACITY TIE, MATCHES DP-26-03
007500*                SPEC REVIEW - NO CODE CHANGE, COMMENT ADDED.
007600*
007700 ENVIRONMENT DIVISION.
007800*===============================================================
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.    IBM-4381.
008100 OBJECT-COMPUTER.    IBM-4381.
008200 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
008300                     UPSI-0 IS RS-TEST-RUN-SWITCH.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT CONFIG-FILE      ASSIGN TO CONFIG
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS IS WS-CONFIG-STATUS.
009000     SELECT SCORING-FILE     ASSIGN TO SCORING
009100                             ORGANIZATION IS LINE SEQUENTIAL
009200                             FILE STATUS IS WS-SCORING-STATUS.
009300     SELECT LINES-FILE       ASSIGN TO LINES
009400                             ORGANIZATION IS LINE SEQUENTIAL
009500                             FILE STATUS IS WS-LINES-STATUS.
009600     SELECT EMPLOYEE-FILE    ASSIGN TO EMPLOYEES
009700                             ORGANIZATION IS LINE SEQUENTIAL
009800                             FILE STATUS IS WS-EMPLOYEE-STATUS.
009900     SELECT ROSTER-OUT-FILE  ASSIGN TO ROSTER-OUT
010000                             ORGANIZATION IS LINE SEQUENTIAL
010100                             FILE STATUS IS WS-ROSTER-OUT-STATUS.
010200     SELECT ISSUES-OUT-FILE  ASSIGN TO ISSUES-OUT
010300                             ORGANIZATION IS LINE SEQUENTIAL
010400                             FILE STATUS IS WS-ISSUES-OUT-STATUS.
010500     SELECT SCORE-OUT-FILE   ASSIGN TO RS-SCORE-OUT
010600                             ORGANIZATION IS LINE SEQUENTIAL
010700                             FILE STATUS IS WS-SCORE-OUT-STATUS.
010800*
010900 DATA DIVISION.
011000*===============================================================
011100 FILE SECTION.
011200*
011300 FD  CONFIG-FILE
011400     RECORDING MODE IS F.
011500     COPY "WSRSCFG.cob".
011600*
011700 FD  SCORING-FILE
011800     RECORDING MODE IS F.
011900     COPY "WSRSSCW.cob".
012000*
012100 FD  LINES-FILE
012200     RECORDING MODE IS F.
012300     COPY "WSRSLIN.cob".
012400*
012500 FD  EMPLOYEE-FILE
012600     RECORDING MODE IS F.
012700     COPY "WSRSEMP.cob".
012800*
012900 FD  ROSTER-OUT-FILE
013000     RECORDING MODE IS F.
013100     COPY "WSRSOUT.cob".
013200*
013300 FD  ISSUES-OUT-FILE
013400     RECORDING MODE IS F.
013500     COPY "WSRSISS.cob".
013600*
013700 FD  SCORE-OUT-FILE
013800     RECORDING MODE IS F.
013900     COPY "WSRSSCR.cob".
014000*
014100 WORKING-STORAGE SECTION.
014200*---------------------------------------------------------------
014300 77  WS-PROG-NAME            PIC X(17) VALUE "RS000 (3.08.00)".
014400*
014500 01  WS-FILE-STATUS-FIELDS.
014600     03  WS-CONFIG-STATUS        PIC X(02).
014700         88  CONFIG-OK                   VALUE "00".
014800     03  WS-SCORING-STATUS       PIC X(02).
014900         88  SCORING-OK                  VALUE "00".
015000     03  WS-LINES-STATUS         PIC X(02).
015100         88  LINES-OK                    VALUE "00".
015200         88  LINES-EOF                   VALUE "10".
015300     03  WS-EMPLOYEE-STATUS      PIC X(02).
015400         88  EMPLOYEE-OK                 VALUE "00".
015500         88  EMPLOYEE-EOF                VALUE "10".
015600     03  WS-ROSTER-OUT-STATUS    PIC X(02).
015700         88  ROSTER-OUT-OK               VALUE "00".
015800     03  WS-ISSUES-OUT-STATUS    PIC X(02).
015900         88  ISSUES-OUT-OK               VALUE "00".
016000     03  WS-SCORE-OUT-STATUS     PIC X(02).
016100         88  SCORE-OUT-OK                VALUE "00".
016150     03  FILLER                  PIC X(04).
016200*
016300 01  WS-SWITCHES.
016400     03  WS-ABEND-SWITCH         PIC X(01) VALUE "N".
016500         88  WS-ABEND-RUN                VALUE "Y".
016600     03  WS-IMPROVED-SWITCH      PIC X(01) VALUE "N".
016700         88  WS-ITERATION-IMPROVED       VALUE "Y".
016800     03  WS-MOVE-FOUND-SWITCH    PIC X(01) VALUE "N".
016900         88  WS-MOVE-WAS-FOUND           VALUE "Y".
017000     03  WS-FAST-CHECK-SWITCH    PIC X(01) VALUE "N".
017100         88  WS-FAST-CHECK-FAILED        VALUE "Y".
017150     03  FILLER                  PIC X(05).
017200*
017300 01  WS-HORIZON-FIELDS.
017400     03  WS-DAYS                 PIC 9(03) COMP.
017500     03  WS-DAY-IX               PIC 9(03) COMP.
017710     03  WS-DERIVE-DAY           PIC 9(03) COMP.
017720     03  WS-DERIVE-OFFSET        PIC 9(02) COMP.
017730     03  WS-DERIVE-SUM           PIC 9(05) COMP.
017740     03  WS-DERIVE-QUOT          PIC 9(05) COMP.
017750     03  WS-DERIVE-POS           PIC 9(02) COMP.
017760     03  WS-DERIVE-RESULT        PIC X(01).
017770     03  FILLER                  PIC X(06).
017800*
017900 01  WS-GENERATOR-FIELDS.
018000     03  WS-BEST-CAPACITY        PIC 9(02) COMP.
018100     03  WS-BEST-LINE-IX         PIC 9(02) COMP.
018200     03  WS-THIS-CAPACITY        PIC 9(02) COMP.
018300     03  WS-COMPATIBLE-SWITCH    PIC X(01) VALUE "N".
018400         88  WS-CREW-IS-COMPATIBLE       VALUE "Y".
018500     03  WS-MEMBER-IX            PIC 9(02) COMP.
018550     03  FILLER                  PIC X(06).
018600*
018700 01  WS-VALIDATE-FIELDS.
018800     03  WS-SEEN-TABLE.
018900         05  WS-SEEN-ENTRY OCCURS 500 TIMES
019000                           INDEXED BY WS-SEEN-IX.
019100             10  WS-SEEN-EMP-ID      PIC X(06).
019200             10  WS-SEEN-LINE-ID     PIC 9(02).
019300     03  WS-SEEN-COUNT           PIC 9(04) COMP.
019400     03  WS-ACTIVE-LINE-TABLE.
019500         05  WS-ACTIVE-LINE OCCURS 99 TIMES
019600                            INDEXED BY WS-ACT-IX.
019700             10  WS-ACTIVE-LINE-IX   PIC 9(02) COMP.
019800     03  WS-ACTIVE-LINE-COUNT    PIC 9(02) COMP.
019900     03  WS-VALIDATE-MODE        PIC X(01) VALUE "F".
020000         88  WS-VALIDATE-FULL            VALUE "F".
020100         88  WS-VALIDATE-FAST            VALUE "Q".
020110     03  WS-CHECK-DAY            PIC 9(03) COMP.
020120     03  WS-CHECK-SHIFT          PIC X(01).
020200     03  WS-OUTER-CRW-IX         PIC 9(02) COMP.
020300     03  WS-OTHER-CRW-IX         PIC 9(02) COMP.
020400     03  WS-ISSUE-MESSAGE        PIC X(40).
020500     03  WS-ISSUE-LINE-ID        PIC 9(02).
020600     03  WS-ISSUE-EMP-ID         PIC X(06).
020650     03  FILLER                  PIC X(08).
020700*
020800 01  WS-SCORE-FIELDS.
020900     03  WS-TOTAL-STAFF          PIC 9(04) COMP.
021000     03  WS-DEVIATION            PIC S9(05) COMP.
021100     03  WS-ABS-DEVIATION        PIC 9(05) COMP.
021200     03  WS-SHOULD-WORK-COUNT    PIC 9(02) COMP.
021300     03  WS-SHOULD-NOT-COUNT     PIC 9(02) COMP.
021350     03  FILLER                  PIC X(06).
021400*
021500 01  WS-OPTIMISER-FIELDS.
021600     03  WS-MAX-ITERATIONS       PIC 9(05) COMP VALUE 50000.
021700     03  WS-NO-IMPROVE-LIMIT     PIC 9(05) COMP VALUE 5000.
021800     03  WS-SAMPLE-SHIFTS        PIC 9(04) COMP VALUE 50.
021900     03  WS-ITERATION-CNT        PIC 9(05) COMP VALUE 0.
022000     03  WS-NO-IMPROVE-CNT       PIC 9(05) COMP VALUE 0.
022100     03  WS-SAMPLE-CNT           PIC 9(04) COMP VALUE 0.
022200     03  WS-SAMPLE-IX            PIC 9(04) COMP.
022300     03  WS-SWAP-DAY             PIC 9(03) COMP.
022400     03  WS-SWAP-SHIFT           PIC X(01).
022500     03  WS-LINE-A-IX            PIC 9(02) COMP.
022600     03  WS-LINE-B-IX            PIC 9(02) COMP.
022700     03  WS-CREW-A-IX            PIC 9(02) COMP.
022800     03  WS-CREW-B-IX            PIC 9(02) COMP.
022900     03  WS-EMP-A-ID             PIC X(06).
023000     03  WS-EMP-B-ID             PIC X(06).
023100     03  WS-EMP-A-IX             PIC 9(04) COMP.
023200     03  WS-EMP-B-IX             PIC 9(04) COMP.
023300     03  WS-RANDOM-RANGE         PIC 9(09) COMP.
023400     03  WS-RANDOM-RESULT        PIC 9(09) COMP.
023500     03  WS-SHUFFLE-IX           PIC 9(04) COMP.
023600     03  WS-SHUFFLE-OTHER-IX     PIC 9(04) COMP.
023700     03  WS-SHUFFLE-TEMP.
023800         05  WS-SHUFFLE-TEMP-DAY     PIC 9(03) COMP.
023900         05  WS-SHUFFLE-TEMP-SHIFT   PIC X(01).
024000     03  WS-PICK-A-POS           PIC 9(02) COMP.
024100     03  WS-PICK-B-POS           PIC 9(02) COMP.
024200     03  WS-PICK-ATTEMPTS        PIC 9(02) COMP.
024300     03  WS-SWAP-TEMP-ID         PIC X(06).
024400     03  WS-SWAP-TEMP-LINE       PIC 9(02) COMP.
024500     03  WS-BEST-TOTAL-SCORE     PIC S9(07)V9(02).
024600     03  WS-SWAP-REJECTED-SWITCH PIC X(01) VALUE "N".
024700         88  WS-SWAP-IS-REJECTED         VALUE "Y".
024750     03  FILLER                  PIC X(08).
024800*
024900 01  WS-UTILITY-FIELDS.
025000     03  WS-FIND-LINE-ID         PIC 9(02).
025100     03  WS-FOUND-LINE-IX        PIC 9(02) COMP.
025200     03  WS-SEARCH-IX            PIC 9(02) COMP.
025300     03  WS-FIND-EMP-ID          PIC X(06).
025400     03  WS-FOUND-EMP-IX         PIC 9(04) COMP.
025500     03  WS-SEARCH-IX2           PIC 9(04) COMP.
025600     03  WS-TEST-LINE-IX         PIC 9(02) COMP.
025700     03  WS-TEST-EMP-IX          PIC 9(04) COMP.
025800     03  WS-TEST-OTHER-EMP-IX    PIC 9(04) COMP.
025900     03  WS-TEST-OTHER-ID        PIC X(06).
026000     03  WS-TEST-CANDIDATE-ID    PIC X(06).
026100     03  WS-TEST-LINE-NUM        PIC 9(02).
026200     03  WS-LIST-IX              PIC 9(01) COMP.
026300     03  WS-FOUND-IN-LIST-SWITCH PIC X(01) VALUE "N".
026400         88  WS-ID-FOUND-IN-LIST         VALUE "Y".
026500     03  WS-LIST-NONEMPTY-SWITCH PIC X(01) VALUE "N".
026600         88  WS-LIST-IS-NONEMPTY         VALUE "Y".
026650     03  FILLER                  PIC X(06).
026700*
026800 01  WS-EDIT-FIELDS.
026900     03  WS-EDIT-SCORE           PIC -(7)9.99.
027000     03  WS-EDIT-COUNT           PIC ZZZ9.
027050     03  FILLER                  PIC X(06).
027100*
027300 01  WS-ERROR-MESSAGES.
027400     03  RS001   PIC X(40) VALUE
027500         "RS001 NO VALID LINE FOR EMPLOYEE - ".
027600     03  RS002   PIC X(40) VALUE
027700         "RS002 LINE OVER MAX HEADCOUNT - ".
027800     03  RS003   PIC X(40) VALUE
027900         "RS003 CONFIG FILE READ ERROR - ".
028000     03  RS004   PIC X(40) VALUE
028100         "RS004 LINE TABLE FULL (MAX 99) - ".
028200     03  RS005   PIC X(40) VALUE
028300         "RS005 EMPLOYEE TABLE FULL (MAX 500) - ".
028400     03  RS006   PIC X(40) VALUE
028500         "RS006 SCORING FILE READ ERROR - ".
028550     03  FILLER  PIC X(10) VALUE SPACES.
028600*
028700 COPY "WSRSWRK.cob".
028800*
028900 PROCEDURE DIVISION.
029000*===============================================================
029100 0000-MAIN-DRIVER.
029200     PERFORM 0100-OPEN-ALL-FILES
029300         THRU 0100-EXIT.
029400     PERFORM 1000-LOAD-INPUT-FILES
029500         THRU 1000-EXIT.
029600     IF  WS-ABEND-RUN
029700         GO TO 0000-RUN-ABENDED.
029800     PERFORM 2000-GENERATE-ROSTER
029900         THRU 2000-EXIT.
030000     IF  WS-ABEND-RUN
030100         GO TO 0000-RUN-ABENDED.
030200     PERFORM 3000-OPTIMISE-ROSTER
030300         THRU 3000-EXIT.
030400     PERFORM 4000-VALIDATE-ROSTER
030500         THRU 4000-EXIT.
030600     PERFORM 5000-SCORE-ROSTER
030700         THRU 5000-EXIT.
030800     PERFORM 6000-DUMP-OUTPUT-FILES
030900         THRU 6000-EXIT.
031000     DISPLAY "RS000 ROSTER RUN COMPLETE - " WS-EMPLOYEE-COUNT
031100             " EMPLOYEES, " RS-LINE-COUNT " LINES, "
031200             RS-ISSUE-COUNT " ISSUES.".
031300     GO TO 0000-EXIT.
031400 0000-RUN-ABENDED.
031500     DISPLAY "RS000 RUN ABENDED - SEE MESSAGE ABOVE.".
031600 0000-EXIT.
031700     PERFORM 0900-CLOSE-ALL-FILES
031800         THRU 0900-EXIT.
031900     STOP RUN.
032000*
032100*---------------------------------------------------------------
032200*    OPEN / CLOSE
032300*---------------------------------------------------------------
032400 0100-OPEN-ALL-FILES.
032500     OPEN INPUT  CONFIG-FILE
032600                 SCORING-FILE
032700                 LINES-FILE
032800                 EMPLOYEE-FILE.
032900     OPEN OUTPUT ROSTER-OUT-FILE
033000                 ISSUES-OUT-FILE
033100                 SCORE-OUT-FILE.
033200 0100-EXIT.
033300     EXIT.
033400*
033500 0900-CLOSE-ALL-FILES.
033600     CLOSE CONFIG-FILE SCORING-FILE LINES-FILE EMPLOYEE-FILE
033700           ROSTER-OUT-FILE ISSUES-OUT-FILE SCORE-OUT-FILE.
033800 0900-EXIT.
033900     EXIT.
034000 *
034010 *---------------------------------------------------------------
034020 *    LOAD - CONFIG, SCORING, LINES, EMPLOYEES
034030 *---------------------------------------------------------------
034040 1000-LOAD-INPUT-FILES.
034050     PERFORM 1100-LOAD-CONFIG THRU 1100-EXIT.
034060     IF WS-ABEND-RUN
034070         GO TO 1000-EXIT.
034080     PERFORM 1510-BUILD-SHIFT-KEY-TABLE THRU 1510-EXIT.
034090     PERFORM 1200-LOAD-SCORING THRU 1200-EXIT.
034100     IF WS-ABEND-RUN
034110         GO TO 1000-EXIT.
034120     PERFORM 1300-LOAD-LINES THRU 1300-EXIT.
034130     IF WS-ABEND-RUN
034140         GO TO 1000-EXIT.
034150     PERFORM 1400-LOAD-EMPLOYEES THRU 1400-EXIT.
034160 1000-EXIT.
034170     EXIT.
034180 *
034190 1100-LOAD-CONFIG.
034200     READ CONFIG-FILE
034210         AT END
034220         DISPLAY RS003
034230         SET WS-ABEND-RUN TO TRUE.
034240     IF WS-ABEND-RUN
034250         GO TO 1100-EXIT.
034260     IF CFG-WEEKS = ZERO
034270         MOVE 9 TO CFG-WEEKS.
034280     IF CFG-SEED = ZERO
034290         MOVE 42 TO CFG-SEED.
034300     COMPUTE WS-DAYS = CFG-WEEKS * 7.
034310     MOVE CFG-SEED TO RS-RNG-SEED.
034320 1100-EXIT.
034330     EXIT.
034340 *
034350 1200-LOAD-SCORING.
034360     READ SCORING-FILE
034370         AT END
034380         DISPLAY RS006
034390         SET WS-ABEND-RUN TO TRUE.
034400     IF WS-ABEND-RUN
034410         GO TO 1200-EXIT.
034420     IF SCW-TARGET-STAFF = ZERO
034430         MOVE 7 TO SCW-TARGET-STAFF.
034440     IF SCW-W-COVERAGE = ZERO
034450         MOVE 1.00 TO SCW-W-COVERAGE.
034460     IF SCW-W-PREF-LINE = ZERO
034470         MOVE 1.00 TO SCW-W-PREF-LINE.
034480     IF SCW-W-AVOID-LINE = ZERO
034490         MOVE 1.00 TO SCW-W-AVOID-LINE.
034500     IF SCW-W-SHOULD-WORK = ZERO
034510         MOVE 1.00 TO SCW-W-SHOULD-WORK.
034520     IF SCW-W-SHOULD-NOT = ZERO
034530         MOVE 1.00 TO SCW-W-SHOULD-NOT.
034540 1200-EXIT.
034550     EXIT.
034560 *
034570 1300-LOAD-LINES.
034580     MOVE 0 TO RS-LINE-COUNT.
034590     PERFORM 1310-READ-ONE-LINE THRU 1310-EXIT.
034600     PERFORM 1320-STORE-ONE-LINE THRU 1320-EXIT
034610         UNTIL LINES-EOF OR WS-ABEND-RUN.
034620 1300-EXIT.
034630     EXIT.
034640 1310-READ-ONE-LINE.
034650     READ LINES-FILE
034660         AT END
034670         SET LINES-EOF TO TRUE.
034680 1310-EXIT.
034690     EXIT.
034700 1320-STORE-ONE-LINE.
034710     IF LINES-EOF
034720         GO TO 1320-EXIT.
034730     IF RS-LINE-COUNT >= 99
034740         DISPLAY RS004 LIN-LINE-ID
034750         SET WS-ABEND-RUN TO TRUE
034760         GO TO 1320-EXIT.
034770     ADD 1 TO RS-LINE-COUNT.
034780     SET RS-LIN-IX TO RS-LINE-COUNT.
034790     MOVE LIN-LINE-ID       TO RSL-LINE-ID(RS-LIN-IX).
034800     MOVE LIN-OFFSET        TO RSL-OFFSET(RS-LIN-IX).
034810     MOVE LIN-MAX-HEADCOUNT TO RSL-MAX-HEADCOUNT(RS-LIN-IX).
034820     MOVE 0 TO RSL-CREW-COUNT(RS-LIN-IX).
034830     MOVE SPACES TO RSL-CREW-FLAT(RS-LIN-IX).
034840     PERFORM 1310-READ-ONE-LINE THRU 1310-EXIT.
034850 1320-EXIT.
034860     EXIT.
034870 *
034880 1400-LOAD-EMPLOYEES.
034890     MOVE 0 TO RS-EMPLOYEE-COUNT.
034900     PERFORM 1410-READ-ONE-EMPLOYEE THRU 1410-EXIT.
034910     PERFORM 1420-STORE-ONE-EMPLOYEE THRU 1420-EXIT
034920         UNTIL EMPLOYEE-EOF OR WS-ABEND-RUN.
034930 1400-EXIT.
034940     EXIT.
034950 1410-READ-ONE-EMPLOYEE.
034960     READ EMPLOYEE-FILE
034970         AT END
034980         SET EMPLOYEE-EOF TO TRUE.
034990 1410-EXIT.
035000     EXIT.
035010 1420-STORE-ONE-EMPLOYEE.
035020     IF EMPLOYEE-EOF
035030         GO TO 1420-EXIT.
035040     IF RS-EMPLOYEE-COUNT >= 500
035050         DISPLAY RS005 EMP-ID
035060         SET WS-ABEND-RUN TO TRUE
035070         GO TO 1420-EXIT.
035080     ADD 1 TO RS-EMPLOYEE-COUNT.
035090     SET RS-EMP-IX TO RS-EMPLOYEE-COUNT.
035100     MOVE RS-EMPLOYEE-RECORD TO RS-EMPLOYEE-ENTRY(RS-EMP-IX).
035110     MOVE 0 TO RSE-EMP-CURRENT-LINE(RS-EMP-IX).
035120     PERFORM 1410-READ-ONE-EMPLOYEE THRU 1410-EXIT.
035130 1420-EXIT.
035140     EXIT.
035150 *
035160 *---------------------------------------------------------------
035170 *    SHIFT DERIVATION AND SHIFT-KEY LIST
035180 *---------------------------------------------------------------
035190 1500-DERIVE-SHIFT.
035200     COMPUTE WS-DERIVE-SUM = WS-DERIVE-DAY + WS-DERIVE-OFFSET.
035210     DIVIDE WS-DERIVE-SUM BY 9 GIVING WS-DERIVE-QUOT
035220         REMAINDER WS-DERIVE-POS.
035230     ADD 1 TO WS-DERIVE-POS.
035240     MOVE RS-CYCLE-ELEMENT(WS-DERIVE-POS) TO WS-DERIVE-RESULT.
035250 1500-EXIT.
035260     EXIT.
035270 *
035280 1510-BUILD-SHIFT-KEY-TABLE.
035290     MOVE 0 TO RS-SHIFT-KEY-COUNT.
035300     PERFORM 1520-ADD-ONE-DAYS-KEYS THRU 1520-EXIT
035310         VARYING WS-DAY-IX FROM 0 BY 1
035320         UNTIL WS-DAY-IX >= WS-DAYS.
035330 1510-EXIT.
035340     EXIT.
035350 1520-ADD-ONE-DAYS-KEYS.
035360     ADD 1 TO RS-SHIFT-KEY-COUNT.
035370     SET RS-SK-IX TO RS-SHIFT-KEY-COUNT.
035380     MOVE WS-DAY-IX TO RSK-DAY(RS-SK-IX).
035390     MOVE "D" TO RSK-SHIFT(RS-SK-IX).
035400     ADD 1 TO RS-SHIFT-KEY-COUNT.
035410     SET RS-SK-IX TO RS-SHIFT-KEY-COUNT.
035420     MOVE WS-DAY-IX TO RSK-DAY(RS-SK-IX).
035430     MOVE "N" TO RSK-SHIFT(RS-SK-IX).
035440 1520-EXIT.
035450     EXIT.
035460 *
035470 *---------------------------------------------------------------
035480 *    TABLE LOOKUP UTILITIES - LINE-ID AND EMPLOYEE-ID
035490 *---------------------------------------------------------------
035500 1600-FIND-LINE-BY-ID.
035510     MOVE 0 TO WS-FOUND-LINE-IX.
035520     PERFORM 1610-TEST-ONE-LINE THRU 1610-EXIT
035530         VARYING WS-SEARCH-IX FROM 1 BY 1
035540         UNTIL WS-SEARCH-IX > RS-LINE-COUNT
035550            OR WS-FOUND-LINE-IX NOT = 0.
035560 1600-EXIT.
035570     EXIT.
035580 1610-TEST-ONE-LINE.
035590     IF RSL-LINE-ID(WS-SEARCH-IX) = WS-FIND-LINE-ID
035600         MOVE WS-SEARCH-IX TO WS-FOUND-LINE-IX.
035610 1610-EXIT.
035620     EXIT.
035630 *
035640 1650-FIND-EMPLOYEE-BY-ID.
035650     MOVE 0 TO WS-FOUND-EMP-IX.
035660     PERFORM 1660-TEST-ONE-EMPLOYEE THRU 1660-EXIT
035670         VARYING WS-SEARCH-IX2 FROM 1 BY 1
035680         UNTIL WS-SEARCH-IX2 > RS-EMPLOYEE-COUNT
035690            OR WS-FOUND-EMP-IX NOT = 0.
035700 1650-EXIT.
035710     EXIT.
035720 1660-TEST-ONE-EMPLOYEE.
035730     IF RSE-EMP-ID(WS-SEARCH-IX2) = WS-FIND-EMP-ID
035740         MOVE WS-SEARCH-IX2 TO WS-FOUND-EMP-IX.
035750 1660-EXIT.
035760     EXIT.
035770 *
035780 *---------------------------------------------------------------
035790 *    HARD-LIST SCAN UTILITIES - GENERATOR INCREMENTAL CHECK ONLY.
035800 *    CANDIDATE = EMPLOYEE BEING TESTED AGAINST AN EXISTING MEMBER.
035810 *---------------------------------------------------------------
035820 1700-SCAN-CANDIDATE-CANT-LIST.
035830     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
035840     PERFORM 1705-TEST-ONE-CANT-SLOT THRU 1705-EXIT
035850         VARYING WS-LIST-IX FROM 1 BY 1
035860         UNTIL WS-LIST-IX > 5
035870            OR WS-ID-FOUND-IN-LIST.
035880 1700-EXIT.
035890     EXIT.
035900 1705-TEST-ONE-CANT-SLOT.
035910     IF RSE-CANT-WORK-WITH(WS-TEST-EMP-IX, WS-LIST-IX) = WS-TEST-OTHER-ID
035920         MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
035930 1705-EXIT.
035940     EXIT.
035950 *
035960 1720-SCAN-OTHER-CANT-LIST.
035970     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
035980     PERFORM 1725-TEST-ONE-CANT-SLOT THRU 1725-EXIT
035990         VARYING WS-LIST-IX FROM 1 BY 1
036000         UNTIL WS-LIST-IX > 5
036010            OR WS-ID-FOUND-IN-LIST.
036020 1720-EXIT.
036030     EXIT.
036040 1725-TEST-ONE-CANT-SLOT.
036050     IF RSE-CANT-WORK-WITH(WS-TEST-OTHER-EMP-IX, WS-LIST-IX)
036055        = WS-TEST-CANDIDATE-ID
036060         MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
036070 1725-EXIT.
036080     EXIT.
036090 *
036100 1740-SCAN-CANDIDATE-CAN-ONLY-LIST.
036110     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
036120     MOVE "N" TO WS-LIST-NONEMPTY-SWITCH.
036130     PERFORM 1745-TEST-ONE-CAN-ONLY-SLOT THRU 1745-EXIT
036140         VARYING WS-LIST-IX FROM 1 BY 1
036150         UNTIL WS-LIST-IX > 5.
036160 1740-EXIT.
036170     EXIT.
036180 1745-TEST-ONE-CAN-ONLY-SLOT.
036190     IF RSE-CAN-ONLY-WORK-WITH(WS-TEST-EMP-IX, WS-LIST-IX) NOT = SPACES
036200         MOVE "Y" TO WS-LIST-NONEMPTY-SWITCH
036210         IF RSE-CAN-ONLY-WORK-WITH(WS-TEST-EMP-IX, WS-LIST-IX)
036215            = WS-TEST-OTHER-ID
036220             MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
036230 1745-EXIT.
036240     EXIT.
036250 *
036260 1760-SCAN-OTHER-CAN-ONLY-LIST.
036270     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
036280     MOVE "N" TO WS-LIST-NONEMPTY-SWITCH.
036290     PERFORM 1765-TEST-ONE-CAN-ONLY-SLOT THRU 1765-EXIT
036300         VARYING WS-LIST-IX FROM 1 BY 1
036310         UNTIL WS-LIST-IX > 5.
036320 1760-EXIT.
036330     EXIT.
036340 1765-TEST-ONE-CAN-ONLY-SLOT.
036350     IF RSE-CAN-ONLY-WORK-WITH(WS-TEST-OTHER-EMP-IX, WS-LIST-IX)
036355        NOT = SPACES
036360         MOVE "Y" TO WS-LIST-NONEMPTY-SWITCH
036370         IF RSE-CAN-ONLY-WORK-WITH(WS-TEST-OTHER-EMP-IX, WS-LIST-IX)
036375            = WS-TEST-CANDIDATE-ID
036380             MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
036390 1765-EXIT.
036400     EXIT.
036410 *
036420 *---------------------------------------------------------------
036430 *    ROSTER GENERATOR - SEEDS PRE-ASSIGNED EMPLOYEES FIRST, THEN
036440 *    AUTO-ASSIGNS THE REST, GREATEST REMAINING CAPACITY FIRST,
036450 *    TIES BROKEN TO THE LOWEST LINE-ID.
036460 *---------------------------------------------------------------
036470 2000-GENERATE-ROSTER.
036480     PERFORM 2100-SEED-PREASSIGNED THRU 2100-EXIT.
036490     IF WS-ABEND-RUN
036500         GO TO 2000-EXIT.
036510     PERFORM 2200-AUTO-ASSIGN-REMAINING THRU 2200-EXIT.
036520     IF WS-ABEND-RUN
036530         GO TO 2000-EXIT.
036540     PERFORM 2500-CHECK-OVER-CAPACITY THRU 2500-EXIT.
036550 2000-EXIT.
036560     EXIT.
036570 *
036580 2100-SEED-PREASSIGNED.
036590     PERFORM 2120-SEED-ONE-EMPLOYEE THRU 2120-EXIT
036600         VARYING RS-EMP-IX FROM 1 BY 1
036610         UNTIL RS-EMP-IX > RS-EMPLOYEE-COUNT
036620            OR WS-ABEND-RUN.
036630 2100-EXIT.
036640     EXIT.
036650 2120-SEED-ONE-EMPLOYEE.
036660     IF RSE-EMP-ASSIGNED-LINE(RS-EMP-IX) = ZERO
036670         GO TO 2120-EXIT.
036680     MOVE RSE-EMP-ASSIGNED-LINE(RS-EMP-IX) TO WS-FIND-LINE-ID.
036690     PERFORM 1600-FIND-LINE-BY-ID THRU 1600-EXIT.
036700     IF WS-FOUND-LINE-IX = ZERO
036710         DISPLAY RS001 RSE-EMP-ID(RS-EMP-IX)
036720         SET WS-ABEND-RUN TO TRUE
036730         GO TO 2120-EXIT.
036740     MOVE WS-FOUND-LINE-IX TO WS-TEST-LINE-IX.
036750     PERFORM 2130-ADD-TO-CREW THRU 2130-EXIT.
036760 2120-EXIT.
036770     EXIT.
036780 *
036790 2130-ADD-TO-CREW.
036800     ADD 1 TO RSL-CREW-COUNT(WS-TEST-LINE-IX).
036810     SET RS-CRW-IX TO RSL-CREW-COUNT(WS-TEST-LINE-IX).
036820     MOVE RSE-EMP-ID(RS-EMP-IX) TO RSL-CREW(WS-TEST-LINE-IX, RS-CRW-IX).
036830     MOVE RSL-LINE-ID(WS-TEST-LINE-IX) TO RSE-EMP-CURRENT-LINE(RS-EMP-IX).
036840 2130-EXIT.
036850     EXIT.
036860 *
036870 2200-AUTO-ASSIGN-REMAINING.
036880     PERFORM 2210-ASSIGN-ONE-EMPLOYEE THRU 2210-EXIT
036890         VARYING RS-EMP-IX FROM 1 BY 1
036900         UNTIL RS-EMP-IX > RS-EMPLOYEE-COUNT
036910            OR WS-ABEND-RUN.
036920 2200-EXIT.
036930     EXIT.
036940 2210-ASSIGN-ONE-EMPLOYEE.
036950     IF RSE-EMP-ASSIGNED-LINE(RS-EMP-IX) NOT = ZERO
036960         GO TO 2210-EXIT.
036970     MOVE RSE-EMP-ID(RS-EMP-IX) TO WS-TEST-CANDIDATE-ID.
036980     MOVE RS-EMP-IX TO WS-TEST-EMP-IX.
036990     MOVE 0 TO WS-BEST-CAPACITY.
037000     MOVE 0 TO WS-BEST-LINE-IX.
037010     PERFORM 2220-TEST-ONE-CANDIDATE-LINE THRU 2220-EXIT
037020         VARYING WS-TEST-LINE-IX FROM 1 BY 1
037030         UNTIL WS-TEST-LINE-IX > RS-LINE-COUNT.
037040     IF WS-BEST-LINE-IX = ZERO
037050         DISPLAY RS001 RSE-EMP-ID(RS-EMP-IX)
037060         SET WS-ABEND-RUN TO TRUE
037070         GO TO 2210-EXIT.
037080     MOVE WS-BEST-LINE-IX TO WS-TEST-LINE-IX.
037090     PERFORM 2130-ADD-TO-CREW THRU 2130-EXIT.
037100 2210-EXIT.
037110     EXIT.
037120 2220-TEST-ONE-CANDIDATE-LINE.
037130     IF RSL-CREW-COUNT(WS-TEST-LINE-IX)
037135        >= RSL-MAX-HEADCOUNT(WS-TEST-LINE-IX)
037140         GO TO 2220-EXIT.
037150     COMPUTE WS-THIS-CAPACITY =
037160         RSL-MAX-HEADCOUNT(WS-TEST-LINE-IX)
037165         - RSL-CREW-COUNT(WS-TEST-LINE-IX).
037170     IF WS-THIS-CAPACITY NOT > WS-BEST-CAPACITY
037180         GO TO 2220-EXIT.
037190     PERFORM 2300-TEST-CREW-COMPATIBLE THRU 2300-EXIT.
037200     IF WS-CREW-IS-COMPATIBLE
037210         MOVE WS-THIS-CAPACITY TO WS-BEST-CAPACITY
037220         MOVE WS-TEST-LINE-IX  TO WS-BEST-LINE-IX.
037230 2220-EXIT.
037240     EXIT.
037250 *
037260 2300-TEST-CREW-COMPATIBLE.
037270     MOVE "Y" TO WS-COMPATIBLE-SWITCH.
037280     PERFORM 2310-CHECK-AGAINST-ONE-MEMBER THRU 2310-EXIT
037290         VARYING RS-CRW-IX FROM 1 BY 1
037300         UNTIL RS-CRW-IX > RSL-CREW-COUNT(WS-TEST-LINE-IX)
037310            OR NOT WS-CREW-IS-COMPATIBLE.
037320 2300-EXIT.
037330     EXIT.
037340 2310-CHECK-AGAINST-ONE-MEMBER.
037350     MOVE RSL-CREW(WS-TEST-LINE-IX, RS-CRW-IX) TO WS-TEST-OTHER-ID.
037360     MOVE WS-TEST-OTHER-ID TO WS-FIND-EMP-ID.
037370     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
037380     MOVE WS-FOUND-EMP-IX TO WS-TEST-OTHER-EMP-IX.
037390     PERFORM 1700-SCAN-CANDIDATE-CANT-LIST THRU 1700-EXIT.
037400     IF WS-ID-FOUND-IN-LIST
037410         MOVE "N" TO WS-COMPATIBLE-SWITCH
037420         GO TO 2310-EXIT.
037430     PERFORM 1720-SCAN-OTHER-CANT-LIST THRU 1720-EXIT.
037440     IF WS-ID-FOUND-IN-LIST
037450         MOVE "N" TO WS-COMPATIBLE-SWITCH
037460         GO TO 2310-EXIT.
037470     PERFORM 1740-SCAN-CANDIDATE-CAN-ONLY-LIST THRU 1740-EXIT.
037480     IF WS-LIST-IS-NONEMPTY AND NOT WS-ID-FOUND-IN-LIST
037490         MOVE "N" TO WS-COMPATIBLE-SWITCH
037500         GO TO 2310-EXIT.
037510     PERFORM 1760-SCAN-OTHER-CAN-ONLY-LIST THRU 1760-EXIT.
037520     IF WS-LIST-IS-NONEMPTY AND NOT WS-ID-FOUND-IN-LIST
037530         MOVE "N" TO WS-COMPATIBLE-SWITCH.
037540 2310-EXIT.
037550     EXIT.
037560 *
037570 2500-CHECK-OVER-CAPACITY.
037580     PERFORM 2510-CHECK-ONE-LINE THRU 2510-EXIT
037590         VARYING RS-LIN-IX FROM 1 BY 1
037600         UNTIL RS-LIN-IX > RS-LINE-COUNT.
037610 2500-EXIT.
037620     EXIT.
037630 2510-CHECK-ONE-LINE.
037640     IF RSL-CREW-COUNT(RS-LIN-IX) > RSL-MAX-HEADCOUNT(RS-LIN-IX)
037650         DISPLAY RS002 RSL-LINE-ID(RS-LIN-IX)
037660         SET WS-ABEND-RUN TO TRUE.
037670 2510-EXIT.
037680     EXIT.
037690 *
037700 *---------------------------------------------------------------
037710 *    SEEDED LOCAL-SEARCH OPTIMISER.  WORKING ROSTER AND BEST
037720 *    ROSTER ARE ALWAYS THE SAME TABLE - AN IMPROVING SWAP BECOMES
037730 *    THE NEW BEST, A NON-IMPROVING ONE IS SWAPPED STRAIGHT BACK -
037740 *    SO ONLY THE BEST SCORE NEEDS TO BE CARRIED BETWEEN ITERATIONS.
037750 *---------------------------------------------------------------
037760 3000-OPTIMISE-ROSTER.
037770     PERFORM 5000-SCORE-ROSTER THRU 5000-EXIT.
037780     MOVE WS-SCR-TOTAL TO WS-BEST-TOTAL-SCORE.
037790     MOVE 0 TO WS-ITERATION-CNT.
037800     MOVE 0 TO WS-NO-IMPROVE-CNT.
037810     PERFORM 3100-RUN-ONE-ITERATION THRU 3100-EXIT
037820         UNTIL WS-ITERATION-CNT >= WS-MAX-ITERATIONS
037830            OR WS-NO-IMPROVE-CNT >= WS-NO-IMPROVE-LIMIT.
037840 3000-EXIT.
037850     EXIT.
037860 *
037870 3100-RUN-ONE-ITERATION.
037880     ADD 1 TO WS-ITERATION-CNT.
037890     PERFORM 3200-SHUFFLE-SHIFT-KEYS THRU 3200-EXIT.
037900     MOVE WS-SAMPLE-SHIFTS TO WS-SAMPLE-CNT.
037910     IF WS-SAMPLE-CNT > RS-SHIFT-KEY-COUNT
037920         MOVE RS-SHIFT-KEY-COUNT TO WS-SAMPLE-CNT.
037930     MOVE "N" TO WS-MOVE-FOUND-SWITCH.
037940     PERFORM 3300-TRY-ONE-SAMPLED-KEY THRU 3300-EXIT
037950         VARYING WS-SAMPLE-IX FROM 1 BY 1
037960         UNTIL WS-SAMPLE-IX > WS-SAMPLE-CNT
037970            OR WS-MOVE-WAS-FOUND.
037980     IF NOT WS-MOVE-WAS-FOUND
037990         GO TO 3100-EXIT.
038000     PERFORM 3400-APPLY-SWAP THRU 3400-EXIT.
038010     PERFORM 4200-VALIDATE-SHIFT-FAST THRU 4200-EXIT.
038020     IF WS-FAST-CHECK-FAILED
038030         PERFORM 3400-APPLY-SWAP THRU 3400-EXIT
038040         GO TO 3100-EXIT.
038050     PERFORM 5000-SCORE-ROSTER THRU 5000-EXIT.
038060     IF WS-SCR-TOTAL > WS-BEST-TOTAL-SCORE
038070         MOVE WS-SCR-TOTAL TO WS-BEST-TOTAL-SCORE
038080         MOVE 0 TO WS-NO-IMPROVE-CNT
038090     ELSE
038100         PERFORM 3400-APPLY-SWAP THRU 3400-EXIT
038110         ADD 1 TO WS-NO-IMPROVE-CNT.
038120 3100-EXIT.
038130     EXIT.
038140 *
038150 3200-SHUFFLE-SHIFT-KEYS.
038160     PERFORM 3210-SHUFFLE-ONE-POSITION THRU 3210-EXIT
038170         VARYING RS-SK-IX FROM RS-SHIFT-KEY-COUNT BY -1
038180         UNTIL RS-SK-IX < 2.
038190 3200-EXIT.
038200     EXIT.
038210 3210-SHUFFLE-ONE-POSITION.
038220     MOVE RS-SK-IX TO WS-RANDOM-RANGE.
038230     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT.
038240     SET RS-SK-IX2 TO WS-RANDOM-RESULT.
038250     MOVE RSK-DAY(RS-SK-IX)     TO WS-SHUFFLE-TEMP-DAY.
038260     MOVE RSK-SHIFT(RS-SK-IX)   TO WS-SHUFFLE-TEMP-SHIFT.
038270     MOVE RSK-DAY(RS-SK-IX2)    TO RSK-DAY(RS-SK-IX).
038280     MOVE RSK-SHIFT(RS-SK-IX2)  TO RSK-SHIFT(RS-SK-IX).
038290     MOVE WS-SHUFFLE-TEMP-DAY   TO RSK-DAY(RS-SK-IX2).
038300     MOVE WS-SHUFFLE-TEMP-SHIFT TO RSK-SHIFT(RS-SK-IX2).
038310 3210-EXIT.
038320     EXIT.
038330 *
038340 3300-TRY-ONE-SAMPLED-KEY.
038350     MOVE RSK-DAY(WS-SAMPLE-IX)   TO WS-SWAP-DAY.
038360     MOVE RSK-SHIFT(WS-SAMPLE-IX) TO WS-SWAP-SHIFT.
038370     MOVE WS-SWAP-DAY             TO WS-CHECK-DAY.
038380     MOVE WS-SWAP-SHIFT           TO WS-CHECK-SHIFT.
038390     PERFORM 4110-BUILD-ACTIVE-LINE-LIST THRU 4110-EXIT.
038400     IF WS-ACTIVE-LINE-COUNT < 2
038410         PERFORM 3320-BUILD-ALL-NONEMPTY-LINES THRU 3320-EXIT.
038420     IF WS-ACTIVE-LINE-COUNT < 2
038430         GO TO 3300-EXIT.
038440     PERFORM 3330-PICK-TWO-LINES THRU 3330-EXIT.
038450     PERFORM 3340-PICK-TWO-MEMBERS THRU 3340-EXIT.
038460     PERFORM 3350-TEST-SWAP-FILTERS THRU 3350-EXIT.
038470     IF WS-SWAP-IS-REJECTED
038480         GO TO 3300-EXIT.
038490     MOVE "Y" TO WS-MOVE-FOUND-SWITCH.
038500 3300-EXIT.
038510     EXIT.
038520 *
038530 3320-BUILD-ALL-NONEMPTY-LINES.
038540     MOVE 0 TO WS-ACTIVE-LINE-COUNT.
038550     PERFORM 3325-TEST-ONE-LINE-NONEMPTY THRU 3325-EXIT
038560         VARYING RS-LIN-IX FROM 1 BY 1
038570         UNTIL RS-LIN-IX > RS-LINE-COUNT.
038580 3320-EXIT.
038590     EXIT.
038600 3325-TEST-ONE-LINE-NONEMPTY.
038610     IF RSL-CREW-COUNT(RS-LIN-IX) = ZERO
038620         GO TO 3325-EXIT.
038630     ADD 1 TO WS-ACTIVE-LINE-COUNT.
038640     SET WS-ACT-IX TO WS-ACTIVE-LINE-COUNT.
038650     MOVE RS-LIN-IX TO WS-ACTIVE-LINE-IX(WS-ACT-IX).
038660 3325-EXIT.
038670     EXIT.
038680 *
038690 3330-PICK-TWO-LINES.
038700     MOVE WS-ACTIVE-LINE-COUNT TO WS-RANDOM-RANGE.
038710     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT.
038720     MOVE WS-RANDOM-RESULT TO WS-PICK-A-POS.
038730     MOVE 0 TO WS-PICK-ATTEMPTS.
038740     PERFORM 3335-PICK-B-POSITION THRU 3335-EXIT
038750         UNTIL WS-PICK-B-POS NOT = WS-PICK-A-POS
038760            OR WS-PICK-ATTEMPTS > 20.
038770     SET WS-ACT-IX TO WS-PICK-A-POS.
038780     MOVE WS-ACTIVE-LINE-IX(WS-ACT-IX) TO WS-LINE-A-IX.
038790     SET WS-ACT-IX TO WS-PICK-B-POS.
038800     MOVE WS-ACTIVE-LINE-IX(WS-ACT-IX) TO WS-LINE-B-IX.
038810 3330-EXIT.
038820     EXIT.
038830 3335-PICK-B-POSITION.
038840     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT.
038850     MOVE WS-RANDOM-RESULT TO WS-PICK-B-POS.
038860     ADD 1 TO WS-PICK-ATTEMPTS.
038870 3335-EXIT.
038880     EXIT.
038890 *
038900 3340-PICK-TWO-MEMBERS.
038910     MOVE RSL-CREW-COUNT(WS-LINE-A-IX) TO WS-RANDOM-RANGE.
038920     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT.
038930     MOVE WS-RANDOM-RESULT TO WS-CREW-A-IX.
038940     MOVE RSL-CREW(WS-LINE-A-IX, WS-CREW-A-IX) TO WS-EMP-A-ID.
038950     MOVE RSL-CREW-COUNT(WS-LINE-B-IX) TO WS-RANDOM-RANGE.
038960     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT.
038970     MOVE WS-RANDOM-RESULT TO WS-CREW-B-IX.
038980     MOVE RSL-CREW(WS-LINE-B-IX, WS-CREW-B-IX) TO WS-EMP-B-ID.
038990 3340-EXIT.
039000     EXIT.
039010 *
039020 3350-TEST-SWAP-FILTERS.
039030     MOVE "N" TO WS-SWAP-REJECTED-SWITCH.
039040     MOVE WS-EMP-A-ID TO WS-FIND-EMP-ID.
039050     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
039060     MOVE WS-FOUND-EMP-IX TO WS-EMP-A-IX.
039070     MOVE WS-EMP-B-ID TO WS-FIND-EMP-ID.
039080     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
039090     MOVE WS-FOUND-EMP-IX TO WS-EMP-B-IX.
039100     IF RSE-EMP-ASSIGNED-LINE(WS-EMP-A-IX) NOT = ZERO
039110         MOVE "Y" TO WS-SWAP-REJECTED-SWITCH
039120         GO TO 3350-EXIT.
039130     IF RSE-EMP-ASSIGNED-LINE(WS-EMP-B-IX) NOT = ZERO
039140         MOVE "Y" TO WS-SWAP-REJECTED-SWITCH
039150         GO TO 3350-EXIT.
039160     MOVE RSL-LINE-ID(WS-LINE-B-IX) TO WS-TEST-LINE-NUM.
039170     MOVE WS-EMP-A-IX TO WS-TEST-EMP-IX.
039180     PERFORM 3360-IS-AVOID-LINE THRU 3360-EXIT.
039190     IF WS-ID-FOUND-IN-LIST
039200         MOVE RSL-LINE-ID(WS-LINE-A-IX) TO WS-TEST-LINE-NUM
039210         PERFORM 3370-IS-PREFERRED-LINE THRU 3370-EXIT
039220         IF NOT WS-ID-FOUND-IN-LIST
039230             MOVE "Y" TO WS-SWAP-REJECTED-SWITCH
039240             GO TO 3350-EXIT.
039250     MOVE RSL-LINE-ID(WS-LINE-A-IX) TO WS-TEST-LINE-NUM.
039260     MOVE WS-EMP-B-IX TO WS-TEST-EMP-IX.
039270     PERFORM 3360-IS-AVOID-LINE THRU 3360-EXIT.
039280     IF WS-ID-FOUND-IN-LIST
039290         MOVE RSL-LINE-ID(WS-LINE-B-IX) TO WS-TEST-LINE-NUM
039300         PERFORM 3370-IS-PREFERRED-LINE THRU 3370-EXIT
039310         IF NOT WS-ID-FOUND-IN-LIST
039320             MOVE "Y" TO WS-SWAP-REJECTED-SWITCH.
039330 3350-EXIT.
039340     EXIT.
039350 *
039360 3360-IS-AVOID-LINE.
039370     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
039380     PERFORM 3365-TEST-ONE-AVOID-SLOT THRU 3365-EXIT
039390         VARYING WS-LIST-IX FROM 1 BY 1
039400         UNTIL WS-LIST-IX > 5
039410            OR WS-ID-FOUND-IN-LIST.
039420 3360-EXIT.
039430     EXIT.
039440 3365-TEST-ONE-AVOID-SLOT.
039450     IF RSE-AVOID-LINES(WS-TEST-EMP-IX, WS-LIST-IX) = WS-TEST-LINE-NUM
039460        AND WS-TEST-LINE-NUM NOT = ZERO
039470         MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
039480 3365-EXIT.
039490     EXIT.
039500 *
039510 3370-IS-PREFERRED-LINE.
039520     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
039530     PERFORM 3375-TEST-ONE-PREF-SLOT THRU 3375-EXIT
039540         VARYING WS-LIST-IX FROM 1 BY 1
039550         UNTIL WS-LIST-IX > 5
039560            OR WS-ID-FOUND-IN-LIST.
039570 3370-EXIT.
039580     EXIT.
039590 3375-TEST-ONE-PREF-SLOT.
039600     IF RSE-PREFERRED-LINES(WS-TEST-EMP-IX, WS-LIST-IX) = WS-TEST-LINE-NUM
039610        AND WS-TEST-LINE-NUM NOT = ZERO
039620         MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
039630 3375-EXIT.
039640     EXIT.
039650 *
039660 3400-APPLY-SWAP.
039670     MOVE RSL-CREW(WS-LINE-A-IX, WS-CREW-A-IX) TO WS-SWAP-TEMP-ID.
039680     MOVE RSL-CREW(WS-LINE-B-IX, WS-CREW-B-IX)
039690         TO RSL-CREW(WS-LINE-A-IX, WS-CREW-A-IX).
039700     MOVE WS-SWAP-TEMP-ID TO RSL-CREW(WS-LINE-B-IX, WS-CREW-B-IX).
039710     MOVE RSL-CREW(WS-LINE-A-IX, WS-CREW-A-IX) TO WS-FIND-EMP-ID.
039720     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
039730     MOVE RSL-LINE-ID(WS-LINE-A-IX)
039740         TO RSE-EMP-CURRENT-LINE(WS-FOUND-EMP-IX).
039750     MOVE RSL-CREW(WS-LINE-B-IX, WS-CREW-B-IX) TO WS-FIND-EMP-ID.
039760     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
039770     MOVE RSL-LINE-ID(WS-LINE-B-IX)
039780         TO RSE-EMP-CURRENT-LINE(WS-FOUND-EMP-IX).
039790 3400-EXIT.
039800     EXIT.
039810 *
039820 *---------------------------------------------------------------
039830 *    VALIDATOR - HARD-CONSTRAINT AND DUPLICATE-ASSIGNMENT CHECKS.
039840 *    4110/4150 ARE ALSO CALLED BY THE SCORER AND, IN FAST MODE
039850 *    THROUGH 4200, BY THE OPTIMISER'S SWAP-CANDIDATE SEARCH.
039860 *---------------------------------------------------------------
039870 4000-VALIDATE-ROSTER.
039880     MOVE 0 TO RS-ISSUE-COUNT.
039890     SET WS-VALIDATE-FULL TO TRUE.
039900     PERFORM 4050-VALIDATE-ONE-DAY THRU 4050-EXIT
039910         VARYING WS-DAY-IX FROM 0 BY 1
039920         UNTIL WS-DAY-IX >= WS-DAYS.
039930 4000-EXIT.
039940     EXIT.
039950 4050-VALIDATE-ONE-DAY.
039960     MOVE WS-DAY-IX TO WS-CHECK-DAY.
039970     MOVE "D" TO WS-CHECK-SHIFT.
039980     PERFORM 4100-VALIDATE-ONE-SHIFT THRU 4100-EXIT.
039990     MOVE "N" TO WS-CHECK-SHIFT.
040000     PERFORM 4100-VALIDATE-ONE-SHIFT THRU 4100-EXIT.
040010 4050-EXIT.
040020     EXIT.
040030 4100-VALIDATE-ONE-SHIFT.
040040     MOVE 0 TO WS-SEEN-COUNT.
040050     PERFORM 4110-BUILD-ACTIVE-LINE-LIST THRU 4110-EXIT.
040060     PERFORM 4150-CHECK-ONE-ACTIVE-LINE THRU 4150-EXIT
040070         VARYING WS-ACT-IX FROM 1 BY 1
040080         UNTIL WS-ACT-IX > WS-ACTIVE-LINE-COUNT.
040090 4100-EXIT.
040100     EXIT.
040110 *
040120 4110-BUILD-ACTIVE-LINE-LIST.
040130     MOVE 0 TO WS-ACTIVE-LINE-COUNT.
040140     PERFORM 4120-TEST-ONE-LINE-ACTIVE THRU 4120-EXIT
040150         VARYING RS-LIN-IX FROM 1 BY 1
040160         UNTIL RS-LIN-IX > RS-LINE-COUNT.
040170 4110-EXIT.
040180     EXIT.
040190 4120-TEST-ONE-LINE-ACTIVE.
040200     IF RSL-CREW-COUNT(RS-LIN-IX) = ZERO
040210         GO TO 4120-EXIT.
040220     MOVE WS-CHECK-DAY          TO WS-DERIVE-DAY.
040230     MOVE RSL-OFFSET(RS-LIN-IX) TO WS-DERIVE-OFFSET.
040240     PERFORM 1500-DERIVE-SHIFT THRU 1500-EXIT.
040250     IF WS-DERIVE-RESULT NOT = WS-CHECK-SHIFT
040260         GO TO 4120-EXIT.
040270     ADD 1 TO WS-ACTIVE-LINE-COUNT.
040280     SET WS-ACT-IX TO WS-ACTIVE-LINE-COUNT.
040290     MOVE RS-LIN-IX TO WS-ACTIVE-LINE-IX(WS-ACT-IX).
040300 4120-EXIT.
040310     EXIT.
040320 *
040330 4150-CHECK-ONE-ACTIVE-LINE.
040340     SET RS-LIN-IX TO WS-ACTIVE-LINE-IX(WS-ACT-IX).
040350     PERFORM 4180-CHECK-ONE-MEMBER-HARD THRU 4180-EXIT
040360         VARYING RS-CRW-IX FROM 1 BY 1
040370         UNTIL RS-CRW-IX > RSL-CREW-COUNT(RS-LIN-IX)
040380            OR (WS-VALIDATE-FAST AND WS-FAST-CHECK-FAILED).
040390     IF WS-VALIDATE-FULL
040400         PERFORM 4160-CHECK-ONE-MEMBER-DUP THRU 4160-EXIT
040410             VARYING RS-CRW-IX FROM 1 BY 1
040420             UNTIL RS-CRW-IX > RSL-CREW-COUNT(RS-LIN-IX).
040430 4150-EXIT.
040440     EXIT.
040450 *
040460 4160-CHECK-ONE-MEMBER-DUP.
040470     MOVE RSL-CREW(RS-LIN-IX, RS-CRW-IX) TO WS-ISSUE-EMP-ID.
040480     MOVE "N" TO WS-FOUND-IN-LIST-SWITCH.
040490     PERFORM 4165-SCAN-SEEN THRU 4165-EXIT
040500         VARYING WS-SEEN-IX FROM 1 BY 1
040510         UNTIL WS-SEEN-IX > WS-SEEN-COUNT
040520            OR WS-ID-FOUND-IN-LIST.
040530     IF WS-ID-FOUND-IN-LIST
040540         MOVE "DUPLICATE ASSIGNMENT ACROSS CREWS" TO WS-ISSUE-MESSAGE
040550         MOVE RSL-LINE-ID(RS-LIN-IX) TO WS-ISSUE-LINE-ID
040560         PERFORM 4300-ADD-ISSUE THRU 4300-EXIT
040570     ELSE
040580         IF WS-SEEN-COUNT < 500
040590             ADD 1 TO WS-SEEN-COUNT
040600             SET WS-SEEN-IX TO WS-SEEN-COUNT
040610             MOVE WS-ISSUE-EMP-ID        TO WS-SEEN-EMP-ID(WS-SEEN-IX)
040620             MOVE RSL-LINE-ID(RS-LIN-IX) TO WS-SEEN-LINE-ID(WS-SEEN-IX).
040630 4160-EXIT.
040640     EXIT.
040650 4165-SCAN-SEEN.
040660     IF WS-SEEN-EMP-ID(WS-SEEN-IX) = WS-ISSUE-EMP-ID
040670         MOVE "Y" TO WS-FOUND-IN-LIST-SWITCH.
040680 4165-EXIT.
040690     EXIT.
040700 *
040710 4180-CHECK-ONE-MEMBER-HARD.
040720     MOVE RSL-CREW(RS-LIN-IX, RS-CRW-IX) TO WS-TEST-CANDIDATE-ID.
040730     MOVE WS-TEST-CANDIDATE-ID TO WS-FIND-EMP-ID.
040740     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
040750     MOVE WS-FOUND-EMP-IX TO WS-TEST-EMP-IX.
040760     PERFORM 4190-CHECK-AGAINST-ONE-OTHER THRU 4190-EXIT
040770         VARYING WS-OTHER-CRW-IX FROM 1 BY 1
040780         UNTIL WS-OTHER-CRW-IX > RSL-CREW-COUNT(RS-LIN-IX)
040790            OR (WS-VALIDATE-FAST AND WS-FAST-CHECK-FAILED).
040800 4180-EXIT.
040810     EXIT.
040820 4190-CHECK-AGAINST-ONE-OTHER.
040830     IF WS-OTHER-CRW-IX = RS-CRW-IX
040840         GO TO 4190-EXIT.
040850     MOVE RSL-CREW(RS-LIN-IX, WS-OTHER-CRW-IX) TO WS-TEST-OTHER-ID.
040860     MOVE WS-TEST-OTHER-ID TO WS-FIND-EMP-ID.
040870     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
040880     MOVE WS-FOUND-EMP-IX TO WS-TEST-OTHER-EMP-IX.
040890     PERFORM 1700-SCAN-CANDIDATE-CANT-LIST THRU 1700-EXIT.
040900     IF NOT WS-ID-FOUND-IN-LIST
040910         GO TO 4190-CHECK-CAN-ONLY.
040920     MOVE "Y" TO WS-FAST-CHECK-SWITCH.
040930     IF WS-VALIDATE-FAST
040940         GO TO 4190-EXIT.
040950     MOVE "CANT-WORK-WITH VIOLATION" TO WS-ISSUE-MESSAGE.
040960     MOVE RSL-LINE-ID(RS-LIN-IX)     TO WS-ISSUE-LINE-ID.
040970     MOVE WS-TEST-CANDIDATE-ID       TO WS-ISSUE-EMP-ID.
040980     PERFORM 4300-ADD-ISSUE THRU 4300-EXIT.
040990     GO TO 4190-EXIT.
041000 4190-CHECK-CAN-ONLY.
041010     PERFORM 1740-SCAN-CANDIDATE-CAN-ONLY-LIST THRU 1740-EXIT.
041020     IF NOT WS-LIST-IS-NONEMPTY
041030         GO TO 4190-EXIT.
041040     IF WS-ID-FOUND-IN-LIST
041050         GO TO 4190-EXIT.
041060     MOVE "Y" TO WS-FAST-CHECK-SWITCH.
041070     IF WS-VALIDATE-FAST
041080         GO TO 4190-EXIT.
041090     MOVE "CAN-ONLY-WORK-WITH VIOLATION" TO WS-ISSUE-MESSAGE.
041100     MOVE RSL-LINE-ID(RS-LIN-IX)         TO WS-ISSUE-LINE-ID.
041110     MOVE WS-TEST-CANDIDATE-ID           TO WS-ISSUE-EMP-ID.
041120     PERFORM 4300-ADD-ISSUE THRU 4300-EXIT.
041130 4190-EXIT.
041140     EXIT.
041150 *
041160 4200-VALIDATE-SHIFT-FAST.
041170     MOVE WS-SWAP-DAY   TO WS-CHECK-DAY.
041180     MOVE WS-SWAP-SHIFT TO WS-CHECK-SHIFT.
041190     PERFORM 4110-BUILD-ACTIVE-LINE-LIST THRU 4110-EXIT.
041200     SET WS-VALIDATE-FAST TO TRUE.
041210     MOVE "N" TO WS-FAST-CHECK-SWITCH.
041220     PERFORM 4150-CHECK-ONE-ACTIVE-LINE THRU 4150-EXIT
041230         VARYING WS-ACT-IX FROM 1 BY 1
041240         UNTIL WS-ACT-IX > WS-ACTIVE-LINE-COUNT.
041250 4200-EXIT.
041260     EXIT.
041270 *
041280 4300-ADD-ISSUE.
041290     IF RS-ISSUE-COUNT >= 2000
041300         GO TO 4300-EXIT.
041310     ADD 1 TO RS-ISSUE-COUNT.
041320     SET RS-ISS-IX TO RS-ISSUE-COUNT.
041330     MOVE WS-ISSUE-MESSAGE  TO RSI-MESSAGE(RS-ISS-IX).
041340     MOVE WS-CHECK-DAY      TO RSI-DAY(RS-ISS-IX).
041350     MOVE WS-CHECK-SHIFT    TO RSI-SHIFT(RS-ISS-IX).
041360     MOVE WS-ISSUE-LINE-ID  TO RSI-LINE-ID(RS-ISS-IX).
041370     MOVE WS-ISSUE-EMP-ID   TO RSI-EMP-ID(RS-ISS-IX).
041380 4300-EXIT.
041390     EXIT.
041400 *
041410 *---------------------------------------------------------------
041420 *    SCORER - COWORKER, COVERAGE, LINE-PREFERENCE AND SYNERGY
041430 *    COMPONENTS.  SYNERGY HAS NO DEFINED CALCULATION AND IS HELD
041440 *    AT ZERO, PER THE DP-07-041 REWRITE.
041450 *---------------------------------------------------------------
041460 5000-SCORE-ROSTER.
041470     MOVE 0 TO WS-SCR-COWORKER.
041480     MOVE 0 TO WS-SCR-COVERAGE.
041490     MOVE 0 TO WS-SCR-LINE-PREF.
041500     MOVE 0 TO WS-SCR-SYNERGY.
041510     PERFORM 5100-SCORE-ONE-SHIFT-KEY THRU 5100-EXIT
041520         VARYING RS-SK-IX FROM 1 BY 1
041530         UNTIL RS-SK-IX > RS-SHIFT-KEY-COUNT.
041540     COMPUTE WS-SCR-TOTAL =
041550         WS-SCR-COWORKER + WS-SCR-COVERAGE +
041560         WS-SCR-LINE-PREF + WS-SCR-SYNERGY.
041570 5000-EXIT.
041580     EXIT.
041590 *
041600 5100-SCORE-ONE-SHIFT-KEY.
041610     MOVE RSK-DAY(RS-SK-IX)   TO WS-CHECK-DAY.
041620     MOVE RSK-SHIFT(RS-SK-IX) TO WS-CHECK-SHIFT.
041630     PERFORM 4110-BUILD-ACTIVE-LINE-LIST THRU 4110-EXIT.
041640     MOVE 0 TO WS-TOTAL-STAFF.
041650     PERFORM 5110-TALLY-ONE-ACTIVE-LINE THRU 5110-EXIT
041660         VARYING WS-ACT-IX FROM 1 BY 1
041670         UNTIL WS-ACT-IX > WS-ACTIVE-LINE-COUNT.
041680     COMPUTE WS-DEVIATION = WS-TOTAL-STAFF - SCW-TARGET-STAFF.
041690     IF WS-DEVIATION < 0
041700         COMPUTE WS-ABS-DEVIATION = 0 - WS-DEVIATION
041710     ELSE
041720         MOVE WS-DEVIATION TO WS-ABS-DEVIATION.
041730     COMPUTE WS-SCR-COVERAGE =
041740         WS-SCR-COVERAGE - (SCW-W-COVERAGE * WS-ABS-DEVIATION).
041750 5100-EXIT.
041760     EXIT.
041770 *
041780 5110-TALLY-ONE-ACTIVE-LINE.
041790     SET RS-LIN-IX TO WS-ACTIVE-LINE-IX(WS-ACT-IX).
041800     ADD RSL-CREW-COUNT(RS-LIN-IX) TO WS-TOTAL-STAFF.
041810     PERFORM 5120-SCORE-ONE-MEMBER THRU 5120-EXIT
041820         VARYING RS-CRW-IX FROM 1 BY 1
041830         UNTIL RS-CRW-IX > RSL-CREW-COUNT(RS-LIN-IX).
041840 5110-EXIT.
041850     EXIT.
041860 *
041870 5120-SCORE-ONE-MEMBER.
041880     MOVE RSL-CREW(RS-LIN-IX, RS-CRW-IX) TO WS-TEST-CANDIDATE-ID.
041890     MOVE WS-TEST-CANDIDATE-ID TO WS-FIND-EMP-ID.
041900     PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
041910     MOVE WS-FOUND-EMP-IX TO WS-TEST-EMP-IX.
041920     MOVE 0 TO WS-SHOULD-WORK-COUNT.
041930     MOVE 0 TO WS-SHOULD-NOT-COUNT.
041940     PERFORM 5130-SCAN-SHOULD-LISTS THRU 5130-EXIT
041950         VARYING WS-OUTER-CRW-IX FROM 1 BY 1
041960         UNTIL WS-OUTER-CRW-IX > RSL-CREW-COUNT(RS-LIN-IX).
041970     COMPUTE WS-SCR-COWORKER =
041980         WS-SCR-COWORKER
041990         + (SCW-W-SHOULD-WORK * WS-SHOULD-WORK-COUNT)
042000         - (SCW-W-SHOULD-NOT  * WS-SHOULD-NOT-COUNT).
042010     MOVE RSL-LINE-ID(RS-LIN-IX) TO WS-TEST-LINE-NUM.
042020     PERFORM 3370-IS-PREFERRED-LINE THRU 3370-EXIT.
042030     IF WS-ID-FOUND-IN-LIST
042040         COMPUTE WS-SCR-LINE-PREF = WS-SCR-LINE-PREF + SCW-W-PREF-LINE.
042050     MOVE RSL-LINE-ID(RS-LIN-IX) TO WS-TEST-LINE-NUM.
042060     PERFORM 3360-IS-AVOID-LINE THRU 3360-EXIT.
042070     IF WS-ID-FOUND-IN-LIST
042080         COMPUTE WS-SCR-LINE-PREF = WS-SCR-LINE-PREF - SCW-W-AVOID-LINE.
042090 5120-EXIT.
042100     EXIT.
042110 *
042120 5130-SCAN-SHOULD-LISTS.
042130     IF WS-OUTER-CRW-IX = RS-CRW-IX
042140         GO TO 5130-EXIT.
042150     MOVE RSL-CREW(RS-LIN-IX, WS-OUTER-CRW-IX) TO WS-TEST-OTHER-ID.
042160     PERFORM 5135-SCAN-SHOULD-WORK-SLOT THRU 5135-EXIT
042170         VARYING WS-LIST-IX FROM 1 BY 1
042180         UNTIL WS-LIST-IX > 5.
042190     PERFORM 5140-SCAN-SHOULD-NOT-SLOT THRU 5140-EXIT
042200         VARYING WS-LIST-IX FROM 1 BY 1
042210         UNTIL WS-LIST-IX > 5.
042220 5130-EXIT.
042230     EXIT.
042240 5135-SCAN-SHOULD-WORK-SLOT.
042250     IF RSE-SHOULD-WORK-WITH(WS-TEST-EMP-IX, WS-LIST-IX)
042255        = WS-TEST-OTHER-ID
042260        AND WS-TEST-OTHER-ID NOT = SPACES
042270         ADD 1 TO WS-SHOULD-WORK-COUNT.
042280 5135-EXIT.
042290     EXIT.
042300 5140-SCAN-SHOULD-NOT-SLOT.
042310     IF RSE-SHOULD-NOT-WORK-WITH(WS-TEST-EMP-IX, WS-LIST-IX)
042315        = WS-TEST-OTHER-ID
042320        AND WS-TEST-OTHER-ID NOT = SPACES
042330         ADD 1 TO WS-SHOULD-NOT-COUNT.
042340 5140-EXIT.
042350     EXIT.
042360 *
042370 *---------------------------------------------------------------
042380 *    FINAL OUTPUT - ROSTER-OUT, ISSUES-OUT, RS-SCORE-OUT.
042390 *---------------------------------------------------------------
042400 6000-DUMP-OUTPUT-FILES.
042410     PERFORM 6100-DUMP-ONE-ROSTER-LINE THRU 6100-EXIT
042420         VARYING RS-LIN-IX FROM 1 BY 1
042430         UNTIL RS-LIN-IX > RS-LINE-COUNT.
042440     IF RS-ISSUE-COUNT = ZERO
042450         PERFORM 6200-WRITE-VALID-INDICATOR THRU 6200-EXIT
042460     ELSE
042470         PERFORM 6300-DUMP-ONE-ISSUE THRU 6300-EXIT
042480             VARYING RS-ISS-IX FROM 1 BY 1
042490             UNTIL RS-ISS-IX > RS-ISSUE-COUNT.
042500     PERFORM 6400-DUMP-SCORE-RECORD THRU 6400-EXIT.
042510 6000-EXIT.
042520     EXIT.
042530 *
042540 6100-DUMP-ONE-ROSTER-LINE.
042550     MOVE RSL-LINE-ID(RS-LIN-IX)    TO RST-LINE-ID.
042560     MOVE RSL-CREW-COUNT(RS-LIN-IX) TO RST-CREW-COUNT.
042570     MOVE RSL-CREW-FLAT(RS-LIN-IX)  TO RST-CREW-FLAT.
042580     WRITE RS-ROSTER-OUT-RECORD.
042590 6100-EXIT.
042600     EXIT.
042610 *
042620 6200-WRITE-VALID-INDICATOR.
042630     MOVE "VALID"        TO ISS-SEVERITY.
042640     MOVE "ROSTER VALID" TO ISS-MESSAGE.
042650     MOVE 0              TO ISS-DAY.
042660     MOVE SPACE          TO ISS-SHIFT.
042670     MOVE 0              TO ISS-LINE-ID.
042680     MOVE SPACES         TO ISS-EMP-ID.
042690     WRITE RS-ISSUE-RECORD.
042700 6200-EXIT.
042710     EXIT.
042720 *
042730 6300-DUMP-ONE-ISSUE.
042740     MOVE "ERROR"                 TO ISS-SEVERITY.
042750     MOVE RSI-MESSAGE(RS-ISS-IX)  TO ISS-MESSAGE.
042760     MOVE RSI-DAY(RS-ISS-IX)      TO ISS-DAY.
042770     MOVE RSI-SHIFT(RS-ISS-IX)    TO ISS-SHIFT.
042780     MOVE RSI-LINE-ID(RS-ISS-IX)  TO ISS-LINE-ID.
042790     MOVE RSI-EMP-ID(RS-ISS-IX)   TO ISS-EMP-ID.
042800     WRITE RS-ISSUE-RECORD.
042810 6300-EXIT.
042820     EXIT.
042830 *
042840 6400-DUMP-SCORE-RECORD.
042850     MOVE WS-SCR-COWORKER  TO SCR-COWORKER.
042860     MOVE WS-SCR-COVERAGE  TO SCR-COVERAGE.
042870     MOVE WS-SCR-LINE-PREF TO SCR-LINE-PREF.
042880     MOVE WS-SCR-SYNERGY   TO SCR-SYNERGY.
042890     MOVE WS-SCR-TOTAL     TO SCR-TOTAL.
042900     WRITE RS-SCORE-RECORD.
042910 6400-EXIT.
042920     EXIT.
042930 *
042940 *---------------------------------------------------------------
042950 *    SEEDED PRNG - PARK-MILLER LEHMER GENERATOR.
042960 *---------------------------------------------------------------
042970 9000-RANDOM-NEXT.
042980     COMPUTE RS-RNG-PRODUCT = RS-RNG-SEED * RS-RNG-MULTIPLIER.
042990     DIVIDE RS-RNG-PRODUCT BY RS-RNG-MODULUS
043000         GIVING RS-RNG-QUOTIENT
043010         REMAINDER RS-RNG-SEED.
043020     DIVIDE RS-RNG-SEED BY WS-RANDOM-RANGE
043030         GIVING RS-RNG-QUOTIENT
043040         REMAINDER WS-RANDOM-RESULT.
043050     ADD 1 TO WS-RANDOM-RESULT.
043060 9000-EXIT.
043070     EXIT.
