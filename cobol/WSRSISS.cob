000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR VALIDATION ISSUES-OUT FILE *
000400*                                                   *
000500*****************************************************
000600*  RECORD LENGTH 60 BYTES (57 DATA + 3 FILLER).  ONE RECORD PER
000700*  FOUND BY 4000-VALIDATE-ROSTER.  A RUN WITH NO ISSUES WRITES A
000800*  SINGLE "ROSTER VALID" RECORD IN PLACE OF THE USUAL DETAIL.
000900*
001000* 06/15/87 RHH - CREATED.
001100*
001200 01  RS-ISSUE-RECORD.
001300     03  ISS-SEVERITY        PIC X(05).
001400*        ALWAYS "ERROR" FOR A DETAIL RECORD.
001500     03  ISS-MESSAGE         PIC X(40).
001600*        ISSUE TEXT, OR "ROSTER VALID" WHEN NO ISSUES WERE FOUND.
001700     03  ISS-DAY             PIC 9(03).
001800*        DAY INDEX, 0-BASED.
001900     03  ISS-SHIFT           PIC X(01).
002000*        'D' OR 'N'.
002100     03  ISS-LINE-ID         PIC 9(02).
002200*        LINE INVOLVED. ZERO IF NOT APPLICABLE.
002300     03  ISS-EMP-ID          PIC X(06).
002400*        EMPLOYEE INVOLVED.
002410     03  FILLER              PIC X(03).
