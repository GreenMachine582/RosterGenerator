000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SCORING-WEIGHTS FILE      *
000400*           (ONE RECORD ONLY)                        *
000500*                                                   *
000600*****************************************************
000700*  HOLDS THE OBJECTIVE-FUNCTION WEIGHTS FOR 5000-SCORE-ROSTER.
000750*  RECORD LENGTH 31 BYTES (28 DATA + 3 FILLER).
000800*  ALL WEIGHTS ARE SIGNED, 2 DECIMAL PLACES.
000900*
001000* 06/15/87 RHH - CREATED.
001100* 02/12/25 RHH - W-SYNERGY REMOVED, COMPONENT STAYS ZERO PER SPEC.
001200*
001300 01  RS-SCORING-RECORD.
001400     03  SCW-TARGET-STAFF    PIC 9(03).
001500*        COVERAGE TARGET HEADCOUNT PER DAY/SHIFT. DFLT 007.
001600     03  SCW-W-COVERAGE      PIC S9(03)V9(02).
001700*        WEIGHT OF COVERAGE DEVIATION. DFLT +001.00.
001800     03  SCW-W-PREF-LINE     PIC S9(03)V9(02).
001900*        REWARD PER EMPLOYEE ON A PREFERRED LINE. DFLT +001.00.
002000     03  SCW-W-AVOID-LINE    PIC S9(03)V9(02).
002100*        PENALTY PER EMPLOYEE ON AN AVOIDED LINE. DFLT +001.00.
002200     03  SCW-W-SHOULD-WORK   PIC S9(03)V9(02).
002300*        REWARD PER SATISFIED SHOULD-WORK-WITH MEMBER. +001.00.
002400     03  SCW-W-SHOULD-NOT    PIC S9(03)V9(02).
002500*        PENALTY PER VIOLATED SHOULD-NOT-WORK-WITH MEMBER. 001.00
002600     03  FILLER              PIC X(03).
