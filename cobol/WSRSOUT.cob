000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR ROSTER-OUT FILE           *
000400*        ONE RECORD PER LINE, ASCENDING LINE-ID     *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 130 BYTES (124 DATA + 6 FILLER).  SHIFTS ARE NEVER
000800*  DERIVED FROM LIN-OFFSET AND THE 9-DAY CYCLE AT REPORT TIME.
000900*
001000* 06/15/87 RHH - CREATED.
001100* 14/11/25 RHH - CREW TABLE WIDENED FROM 15 TO 20 - REQUEST 1132.
001200*
001300 01  RS-ROSTER-OUT-RECORD.
001400     03  RST-LINE-ID         PIC 9(02).
001500*        LINE NUMBER.
001600     03  RST-CREW-COUNT      PIC 9(02).
001700*        NUMBER OF EMPLOYEES ASSIGNED TO THIS LINE.
001800     03  RST-CREW            PIC X(06) OCCURS 20 TIMES.
001900*        EMPLOYEE IDS ASSIGNED TO THIS LINE. SPACES = UNUSED SLOT.
002000     03  RST-CREW-FLAT REDEFINES RST-CREW PIC X(120).
002100*        FLAT VIEW OF THE CREW TABLE, USED TO BLANK THE WHOLE
002200*        SLOT LIST IN ONE MOVE BEFORE A LINE IS RE-BUILT.
002300     03  FILLER              PIC X(06).
