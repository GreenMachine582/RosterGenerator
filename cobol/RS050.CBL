000100*****************************************************************
000110*                                                               *
000120*                 ROSTER SYSTEM - EXPORT REPORT                *
000130*        PRINTS THE ROSTER GRID AND SCORE REPORT FROM THE       *
000140*             OUTPUT FILES WRITTEN BY RS000                     *
000150*                                                               *
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180*===============================================================
000190 PROGRAM-ID.     RS050.
000200 AUTHOR.         R H HALVERSEN.
000210 INSTALLATION.   APPLEWOOD REGIONAL AMBULANCE - DATA PROCESSING.
000220 DATE-WRITTEN.   07/02/87.
000230 DATE-COMPILED.  07/02/87.
000240 SECURITY.       NON-CONFIDENTIAL - INTERNAL SCHEDULING DATA.
000250*
000260*---------------------------------------------------------------
000270*    REMARKS.        CHAINED AFTER RS000.  REREADS CONFIG, LINES
000280*                    AND EMPLOYEES FOR DISPLAY DETAIL, THEN READS
000290*                    ROSTER-OUT, ISSUES-OUT AND RS-SCORE-OUT TO
000300*                    PRINT THE ROSTER GRID (ONE DETAIL ROW PER
000310*                    CREW MEMBER, ONE DAY-MARK COLUMN PER
000320*                    HORIZON DAY) AND THE FINAL SCORE REPORT.
000330*                    NEVER TOUCHES RS000'S WORKING TABLES - ALL
000340*                    OF ITS OWN TABLES ARE REBUILT FROM THE
000350*                    SEQUENTIAL FILES.
000360*
000370*    CALLED MODULES. NONE.
000380*
000390*    FILES USED.     CONFIG      - RUN PARAMETERS (HORIZON, SEED).
000400*                    LINES       - LINE OFFSET/HEADCOUNT FOR THE
000410*                                  LINE HEADING.
000420*                    EMPLOYEES   - EMPLOYEE DISPLAY DETAIL.
000430*                    ROSTER-OUT  - DRIVES THE GRID, ONE RECORD
000440*                                  PER LINE.
000450*                    ISSUES-OUT  - COUNTED FOR THE FINAL TOTALS.
000460*                    RS-SCORE-OUT - SINGLE RECORD, SCORE REPORT.
000470*                    REPORT      - 132-COLUMN PRINT OUTPUT.
000480*
000490*    ERROR CODES.    RP001 - RP002, DISPLAYED AT POINT OF FAILURE.
000500*---------------------------------------------------------------
000510*
000520*    CHANGE LOG.
000530* 07/02/87 RHH - CREATED.  SPLIT OUT OF RS000 SO THE PRINTED
000540*                GRID COULD BE RE-RUN WITHOUT RE-OPTIMISING.
000550* 11/03/88 RHH - LINE HEADING NOW SHOWS HEADCOUNT CAP ALONGSIDE
000560*                USED, PER DISPATCH OFFICE REQUEST.
000570* 02/19/91 DWS - READS LINE OFFSET FROM LINES, MATCHES RS000'S
000580*                CHANGE OF THE SAME DATE.
000590* 07/08/94 RHH - EMPLOYEE TABLE WIDENED TO MATCH RS000.
000600* 09/22/98 MPK - Y2K: NO 2-DIGIT YEAR FIELDS FOUND IN THIS
000610*                PROGRAM - NONE OF OUR DATES CROSS THE CENTURY.
000620* 03/02/99 MPK - Y2K SIGN-OFF PER MEMO DP-99-07 - NO CHANGES
000630*                REQUIRED, RETAINED FOR THE AUDIT TRAIL.
000640* 11/30/03 RHH - ADDED THE ECP FLAG COLUMN TO THE DETAIL ROW -
000650*                STATE EXTENDED-CARE PARAMEDIC CLASSIFICATION.
000660* 08/17/07 MPK - SCORE REPORT FOOTING REWRITTEN TO FOUR
000670*                COMPONENTS, MATCHES RS000'S RESCORER.
000680* 21/11/25 TJK - EMPLOYEE TABLE RAISED 300 TO 500 TO MATCH RS000.
000690* 02/18/26 TJK - EMPTY-CREW LINES NOW PRINT A "NO CREW ASSIGNED"
000700*                DETAIL ROW INSTEAD OF BEING SKIPPED - THE LINE
000710*                FOOTING WAS NOT FIRING OTHERWISE - TICKET 3402.
000720*
000730 ENVIRONMENT DIVISION.
000740*===============================================================
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.    IBM-4381.
000770 OBJECT-COMPUTER.    IBM-4381.
000780 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000790                    UPSI-0 IS RS-TEST-RUN-SWITCH.
000800*
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830    SELECT CONFIG-FILE      ASSIGN TO CONFIG
000840                            ORGANIZATION IS LINE SEQUENTIAL
000850                            FILE STATUS IS WS-CONFIG-STATUS.
000860    SELECT LINES-FILE       ASSIGN TO LINES
000870                            ORGANIZATION IS LINE SEQUENTIAL
000880                            FILE STATUS IS WS-LINES-STATUS.
000890    SELECT EMPLOYEE-FILE    ASSIGN TO EMPLOYEES
000900                            ORGANIZATION IS LINE SEQUENTIAL
000910                            FILE STATUS IS WS-EMPLOYEE-STATUS.
000920    SELECT ROSTER-OUT-FILE  ASSIGN TO ROSTER-OUT
000930                            ORGANIZATION IS LINE SEQUENTIAL
000940                            FILE STATUS IS WS-ROSTER-OUT-STATUS.
000950    SELECT ISSUES-OUT-FILE  ASSIGN TO ISSUES-OUT
000960                            ORGANIZATION IS LINE SEQUENTIAL
000970                            FILE STATUS IS WS-ISSUES-OUT-STATUS.
000980    SELECT SCORE-OUT-FILE   ASSIGN TO RS-SCORE-OUT
000990                            ORGANIZATION IS LINE SEQUENTIAL
001000                            FILE STATUS IS WS-SCORE-OUT-STATUS.
001010    SELECT PRINT-FILE       ASSIGN TO REPORT
001020                            ORGANIZATION IS LINE SEQUENTIAL
001030                            FILE STATUS IS WS-PRINT-STATUS.
001040*
001050 DATA DIVISION.
001060*===============================================================
001070 FILE SECTION.
001080*
001090 FD  CONFIG-FILE
001100    RECORDING MODE IS F.
001110    COPY "WSRSCFG.cob".
001120*
001130 FD  LINES-FILE
001140    RECORDING MODE IS F.
001150    COPY "WSRSLIN.cob".
001160*
001170 FD  EMPLOYEE-FILE
001180    RECORDING MODE IS F.
001190    COPY "WSRSEMP.cob".
001200*
001210 FD  ROSTER-OUT-FILE
001220    RECORDING MODE IS F.
001230    COPY "WSRSOUT.cob".
001240*
001250 FD  ISSUES-OUT-FILE
001260    RECORDING MODE IS F.
001270    COPY "WSRSISS.cob".
001280*
001290 FD  SCORE-OUT-FILE
001300    RECORDING MODE IS F.
001310    COPY "WSRSSCR.cob".
001320*
001330 FD  PRINT-FILE
001340    REPORT IS RS-ROSTER-GRID-REPORT.
001350*
001360 WORKING-STORAGE SECTION.
001370*---------------------------------------------------------------
001380 77  WS-PROG-NAME            PIC X(17) VALUE "RS050 (3.08.00)".
001390*
001400 01  WS-FILE-STATUS-FIELDS.
001410    03  WS-CONFIG-STATUS        PIC X(02).
001420        88  CONFIG-OK                   VALUE "00".
001430    03  WS-LINES-STATUS         PIC X(02).
001440        88  LINES-OK                    VALUE "00".
001450        88  LINES-EOF                   VALUE "10".
001460    03  WS-EMPLOYEE-STATUS      PIC X(02).
001470        88  EMPLOYEE-OK                 VALUE "00".
001480        88  EMPLOYEE-EOF                VALUE "10".
001490    03  WS-ROSTER-OUT-STATUS    PIC X(02).
001500        88  ROSTER-OUT-OK               VALUE "00".
001510        88  ROSTER-OUT-EOF              VALUE "10".
001520    03  WS-ISSUES-OUT-STATUS    PIC X(02).
001530        88  ISSUES-OUT-OK               VALUE "00".
001540        88  ISSUES-OUT-EOF              VALUE "10".
001550    03  WS-SCORE-OUT-STATUS     PIC X(02).
001560        88  SCORE-OUT-OK                VALUE "00".
001570    03  WS-PRINT-STATUS         PIC X(02).
001580        88  PRINT-OK                    VALUE "00".
001590    03  FILLER                  PIC X(10) VALUE SPACES.
001600*
001610 01  WS-SWITCHES.
001620    03  WS-ABEND-SWITCH         PIC X(01) VALUE "N".
001630        88  WS-ABEND-RUN                VALUE "Y".
001640    03  WS-VALID-INDICATOR-SWITCH PIC X(01) VALUE "N".
001650        88  WS-ISSUE-WAS-VALID-REC       VALUE "Y".
001660    03  FILLER                  PIC X(10) VALUE SPACES.
001670*
001680 01  WS-HORIZON-FIELDS.
001690    03  WS-DAYS                 PIC 9(03) COMP.
001700    03  WS-DERIVE-DAY           PIC 9(03) COMP.
001710    03  WS-DERIVE-OFFSET        PIC 9(02) COMP.
001720    03  WS-DERIVE-SUM           PIC 9(05) COMP.
001730    03  WS-DERIVE-QUOT          PIC 9(05) COMP.
001740    03  WS-DERIVE-POS           PIC 9(02) COMP.
001750    03  WS-DERIVE-RESULT        PIC X(01).
001760    03  FILLER                  PIC X(10) VALUE SPACES.
001770*
001780 01  WS-GRID-FIELDS.
001790    03  WS-GRID-LINE-ID         PIC 9(02).
001800    03  WS-GRID-OFFSET          PIC 9(02).
001810    03  WS-GRID-MAX-HEADCOUNT   PIC 9(02).
001820    03  WS-GRID-CREW-COUNT      PIC 9(02).
001830    03  WS-GRID-CREW            PIC X(06) OCCURS 20 TIMES.
001840    03  WS-GRID-CREW-FLAT REDEFINES WS-GRID-CREW PIC X(120).
001850    03  WS-MEMBER-IX            PIC 9(02) COMP.
001860    03  WS-TOTAL-EMPLOYEES-PRINTED PIC 9(05) COMP.
001870    03  WS-TEST-CANDIDATE-ID    PIC X(06).
001880    03  WS-MEMBER-NAME          PIC X(20).
001890    03  WS-MEMBER-ROLE          PIC X(09).
001900    03  WS-MEMBER-ECP           PIC X(01).
001910    03  FILLER                  PIC X(10) VALUE SPACES.
001920*
001930 01  WS-DAY-MARKS-TABLE.
001940    03  WS-DAY-MARK PIC X(01) OCCURS 63 TIMES INDEXED BY WS-MARK-IX.
001950    03  FILLER                  PIC X(10) VALUE SPACES.
001960 01  WS-DAY-MARKS-FLAT REDEFINES WS-DAY-MARKS-TABLE PIC X(73).
001970*
001980 01  WS-UTILITY-FIELDS.
001990    03  WS-FIND-LINE-ID         PIC 9(02).
002000    03  WS-FOUND-LINE-IX        PIC 9(02) COMP.
002010    03  WS-SEARCH-IX            PIC 9(02) COMP.
002020    03  WS-FIND-EMP-ID          PIC X(06).
002030    03  WS-FOUND-EMP-IX         PIC 9(04) COMP.
002040    03  WS-SEARCH-IX2           PIC 9(04) COMP.
002050    03  FILLER                  PIC X(10) VALUE SPACES.
002060*
002070 01  WS-TOTALS-FIELDS.
002080    03  WS-ISSUE-COUNT          PIC 9(04) COMP.
002090    03  FILLER                  PIC X(10) VALUE SPACES.
002100*
002110 01  WS-EDIT-FIELDS.
002120    03  WS-EDIT-SEED            PIC Z(8)9.
002130    03  WS-EDIT-SCORE           PIC -(7)9.99.
002140    03  WS-EDIT-COUNT           PIC ZZZ9.
002150    03  FILLER                  PIC X(10) VALUE SPACES.
002160*
002170 01  WS-ERROR-MESSAGES.
002180    03  RP001   PIC X(40) VALUE
002190        "RP001 CONFIG FILE READ ERROR - ".
002200    03  RP002   PIC X(40) VALUE
002210        "RP002 LINE TABLE FULL (MAX 99) - ".
002220    03  RP003   PIC X(40) VALUE
002230        "RP003 EMPLOYEE TABLE FULL (MAX 500) - ".
002240    03  FILLER                  PIC X(10) VALUE SPACES.
002250*
002260 COPY "WSRSWRK.cob".
002270*
002280 REPORT SECTION.
002290*---------------------------------------------------------------
002300*    THE ROSTER GRID AND SCORE REPORT - ONE DETAIL GROUP PER
002310*    CREW MEMBER, CONTROL BREAK ON LINE-ID.  EVERY ROSTER-OUT
002320*    RECORD IS A DISTINCT LINE-ID SO EACH DRIVES ITS OWN
002330*    CONTROL HEADING/FOOTING PAIR.
002340*---------------------------------------------------------------
002350 RD  RS-ROSTER-GRID-REPORT
002360    CONTROL      RST-LINE-ID
002370    PAGE LIMIT   58
002380    HEADING      1
002390    FIRST DETAIL 6
002400    LAST  DETAIL 54
002410    FOOTING      56.
002420*
002430 01  RS-GRID-PAGE-HEAD TYPE PAGE HEADING.
002440    03  LINE 1.
002450        05  COL  1   PIC X(30) VALUE
002460            "APPLEWOOD REGIONAL AMBULANCE".
002470        05  COL 105  PIC X(17) SOURCE WS-PROG-NAME.
002480        05  COL 124  PIC X(5)  VALUE "PAGE ".
002490        05  COL 129  PIC ZZ9   SOURCE PAGE-COUNTER.
002500    03  LINE 2.
002510        05  COL  1   PIC X(24) VALUE "STAFF ROSTER GRID REPORT".
002520    03  LINE 4.
002530        05  COL  1   PIC X(09) VALUE "HORIZON  ".
002540        05  COL 10   PIC ZZ9   SOURCE WS-DAYS.
002550        05  COL 14   PIC X(06) VALUE " DAYS.".
002560        05  COL 25   PIC X(10) VALUE "RUN SEED  ".
002570        05  COL 35   PIC Z(8)9 SOURCE CFG-SEED.
002580*
002590 01  RS-GRID-LINE-HEAD TYPE CONTROL HEADING RST-LINE-ID.
002600    03  LINE + 2.
002610        05  COL  1   PIC X(06) VALUE "LINE  ".
002620        05  COL  7   PIC Z9    SOURCE WS-GRID-LINE-ID.
002630        05  COL 12   PIC X(09) VALUE "OFFSET   ".
002640        05  COL 21   PIC Z9    SOURCE WS-GRID-OFFSET.
002650        05  COL 26   PIC X(15) VALUE "HEADCOUNT CAP  ".
002660        05  COL 41   PIC Z9    SOURCE WS-GRID-MAX-HEADCOUNT.
002670        05  COL 45   PIC X(06) VALUE " USED ".
002680        05  COL 51   PIC Z9    SOURCE WS-GRID-CREW-COUNT.
002690    03  LINE + 1.
002700        05  COL  1   PIC X(06) VALUE "EMP ID".
002710        05  COL  8   PIC X(20) VALUE "NAME".
002720        05  COL 29   PIC X(09) VALUE "ROLE".
002730        05  COL 39   PIC X(01) VALUE "E".
002740        05  COL 41   PIC X(24) VALUE "D/N/- MARKS PER HORIZON".
002750*
002760 01  RS-GRID-DETAIL TYPE DETAIL.
002770    03  LINE + 1.
002780        05  COL  1   PIC X(06) SOURCE WS-TEST-CANDIDATE-ID.
002790        05  COL  8   PIC X(20) SOURCE WS-MEMBER-NAME.
002800        05  COL 29   PIC X(09) SOURCE WS-MEMBER-ROLE.
002810        05  COL 39   PIC X(01) SOURCE WS-MEMBER-ECP.
002820        05  COL 41   PIC X(63) SOURCE WS-DAY-MARKS-FLAT.
002830*
002840 01  RS-GRID-LINE-FOOT TYPE CONTROL FOOTING RST-LINE-ID.
002850    03  LINE + 1.
002860        05  COL  1   PIC X(15) VALUE "LINE TOTAL -   ".
002870        05  COL 16   PIC ZZ9   SOURCE WS-GRID-CREW-COUNT.
002880        05  COL 20   PIC X(10) VALUE " EMPLOYEES".
002890*
002900 01  RS-GRID-FINAL-FOOT TYPE CONTROL FOOTING FINAL.
002910    03  LINE + 2.
002920        05  COL  1   PIC X(24) VALUE "TOTAL EMPLOYEES ROSTERED".
002930        05  COL 26   PIC ZZZZ9 SOURCE WS-TOTAL-EMPLOYEES-PRINTED.
002940    03  LINE + 1.
002950        05  COL  1   PIC X(12) VALUE "TOTAL LINES ".
002960        05  COL 14   PIC ZZ9   SOURCE RS-LINE-COUNT.
002970    03  LINE + 1.
002980        05  COL  1   PIC X(18) VALUE "VALIDATION ISSUES ".
002990        05  COL 20   PIC ZZZ9  SOURCE WS-ISSUE-COUNT.
003000    03  LINE + 2.
003010        05  COL  1   PIC X(12) VALUE "SCORE REPORT".
003020    03  LINE + 1.
003030        05  COL  1   PIC X(18) VALUE "COWORKER          ".
003040        05  COL 20   PIC -(7)9.99 SOURCE SCR-COWORKER.
003050    03  LINE + 1.
003060        05  COL  1   PIC X(18) VALUE "COVERAGE          ".
003070        05  COL 20   PIC -(7)9.99 SOURCE SCR-COVERAGE.
003080    03  LINE + 1.
003090        05  COL  1   PIC X(18) VALUE "LINE PREFERENCE   ".
003100        05  COL 20   PIC -(7)9.99 SOURCE SCR-LINE-PREF.
003110    03  LINE + 1.
003120        05  COL  1   PIC X(18) VALUE "SYNERGY           ".
003130        05  COL 20   PIC -(7)9.99 SOURCE SCR-SYNERGY.
003140    03  LINE + 1.
003150        05  COL  1   PIC X(18) VALUE "TOTAL SCORE       ".
003160        05  COL 20   PIC -(7)9.99 SOURCE SCR-TOTAL.
003170*
003180 PROCEDURE DIVISION.
003190*===============================================================
003200 0000-MAIN-DRIVER.
003210    PERFORM 0100-OPEN-ALL-FILES
003220        THRU 0100-EXIT.
003230    PERFORM 1000-LOAD-RS050-TABLES
003240        THRU 1000-EXIT.
003250    IF  WS-ABEND-RUN
003260        GO TO 0000-RUN-ABENDED.
003270    PERFORM 2000-PRINT-ROSTER-GRID
003280        THRU 2000-EXIT.
003290    DISPLAY "RS050 REPORT RUN COMPLETE - " RS-LINE-COUNT " LINES.".
003300    GO TO 0000-EXIT.
003310 0000-RUN-ABENDED.
003320    DISPLAY "RS050 RUN ABENDED - SEE MESSAGE ABOVE.".
003330 0000-EXIT.
003340    PERFORM 0900-CLOSE-ALL-FILES
003350        THRU 0900-EXIT.
003360    STOP RUN.
003370*
003380*---------------------------------------------------------------
003390*    OPEN / CLOSE
003400*---------------------------------------------------------------
003410 0100-OPEN-ALL-FILES.
003420    OPEN INPUT  CONFIG-FILE
003430                LINES-FILE
003440                EMPLOYEE-FILE
003450                ISSUES-OUT-FILE
003460                SCORE-OUT-FILE.
003470    OPEN OUTPUT PRINT-FILE.
003480 0100-EXIT.
003490    EXIT.
003500*
003510 0900-CLOSE-ALL-FILES.
003520    CLOSE       CONFIG-FILE
003530                LINES-FILE
003540                EMPLOYEE-FILE
003550                ROSTER-OUT-FILE
003560                ISSUES-OUT-FILE
003570                SCORE-OUT-FILE
003580                PRINT-FILE.
003590 0900-EXIT.
003600    EXIT.
003610*
003620*---------------------------------------------------------------
003630*    LOAD - CONFIG, LINES, EMPLOYEES, ISSUE COUNT, SCORE RECORD
003640*---------------------------------------------------------------
003650 1000-LOAD-RS050-TABLES.
003660    PERFORM 1100-LOAD-CONFIG THRU 1100-EXIT.
003670    IF WS-ABEND-RUN
003680        GO TO 1000-EXIT.
003690    PERFORM 1200-LOAD-LINES THRU 1200-EXIT.
003700    IF WS-ABEND-RUN
003710        GO TO 1000-EXIT.
003720    PERFORM 1300-LOAD-EMPLOYEES THRU 1300-EXIT.
003730    IF WS-ABEND-RUN
003740        GO TO 1000-EXIT.
003750    PERFORM 1400-COUNT-ISSUES THRU 1400-EXIT.
003760    PERFORM 1450-READ-SCORE-RECORD THRU 1450-EXIT.
003770 1000-EXIT.
003780    EXIT.
003790*
003800 1100-LOAD-CONFIG.
003810    READ CONFIG-FILE
003820        AT END
003830        DISPLAY RP001
003840        SET WS-ABEND-RUN TO TRUE.
003850    IF WS-ABEND-RUN
003860        GO TO 1100-EXIT.
003870    IF CFG-WEEKS = ZERO
003880        MOVE 9 TO CFG-WEEKS.
003890    COMPUTE WS-DAYS = CFG-WEEKS * 7.
003900 1100-EXIT.
003910    EXIT.
003920*
003930 1200-LOAD-LINES.
003940    MOVE 0 TO RS-LINE-COUNT.
003950    PERFORM 1210-READ-ONE-LINE THRU 1210-EXIT.
003960    PERFORM 1220-STORE-ONE-LINE THRU 1220-EXIT
003970        UNTIL LINES-EOF OR WS-ABEND-RUN.
003980 1200-EXIT.
003990    EXIT.
004000 1210-READ-ONE-LINE.
004010    READ LINES-FILE
004020        AT END
004030        SET LINES-EOF TO TRUE.
004040 1210-EXIT.
004050    EXIT.
004060 1220-STORE-ONE-LINE.
004070    IF LINES-EOF
004080        GO TO 1220-EXIT.
004090    IF RS-LINE-COUNT >= 99
004100        DISPLAY RP002 LIN-LINE-ID
004110        SET WS-ABEND-RUN TO TRUE
004120        GO TO 1220-EXIT.
004130    ADD 1 TO RS-LINE-COUNT.
004140    SET RS-LIN-IX TO RS-LINE-COUNT.
004150    MOVE LIN-LINE-ID       TO RSL-LINE-ID(RS-LIN-IX).
004160    MOVE LIN-OFFSET        TO RSL-OFFSET(RS-LIN-IX).
004170    MOVE LIN-MAX-HEADCOUNT TO RSL-MAX-HEADCOUNT(RS-LIN-IX).
004180    MOVE 0 TO RSL-CREW-COUNT(RS-LIN-IX).
004190    PERFORM 1210-READ-ONE-LINE THRU 1210-EXIT.
004200 1220-EXIT.
004210    EXIT.
004220*
004230 1300-LOAD-EMPLOYEES.
004240    MOVE 0 TO RS-EMPLOYEE-COUNT.
004250    PERFORM 1310-READ-ONE-EMPLOYEE THRU 1310-EXIT.
004260    PERFORM 1320-STORE-ONE-EMPLOYEE THRU 1320-EXIT
004270        UNTIL EMPLOYEE-EOF OR WS-ABEND-RUN.
004280 1300-EXIT.
004290    EXIT.
004300 1310-READ-ONE-EMPLOYEE.
004310    READ EMPLOYEE-FILE
004320        AT END
004330        SET EMPLOYEE-EOF TO TRUE.
004340 1310-EXIT.
004350    EXIT.
004360 1320-STORE-ONE-EMPLOYEE.
004370    IF EMPLOYEE-EOF
004380        GO TO 1320-EXIT.
004390    IF RS-EMPLOYEE-COUNT >= 500
004400        DISPLAY RP003 EMP-ID
004410        SET WS-ABEND-RUN TO TRUE
004420        GO TO 1320-EXIT.
004430    ADD 1 TO RS-EMPLOYEE-COUNT.
004440    SET RS-EMP-IX TO RS-EMPLOYEE-COUNT.
004450    MOVE RS-EMPLOYEE-RECORD TO RS-EMPLOYEE-ENTRY(RS-EMP-IX).
004460    PERFORM 1310-READ-ONE-EMPLOYEE THRU 1310-EXIT.
004470 1320-EXIT.
004480    EXIT.
004490*
004500 1400-COUNT-ISSUES.
004510    MOVE 0 TO WS-ISSUE-COUNT.
004520    PERFORM 1410-READ-ONE-ISSUE THRU 1410-EXIT.
004530    PERFORM 1420-TALLY-ONE-ISSUE THRU 1420-EXIT
004540        UNTIL ISSUES-OUT-EOF.
004550 1400-EXIT.
004560    EXIT.
004570 1410-READ-ONE-ISSUE.
004580    READ ISSUES-OUT-FILE
004590        AT END
004600        SET ISSUES-OUT-EOF TO TRUE.
004610 1410-EXIT.
004620    EXIT.
004630 1420-TALLY-ONE-ISSUE.
004640    IF ISSUES-OUT-EOF
004650        GO TO 1420-EXIT.
004660    IF ISS-SEVERITY NOT = "VALID"
004670        ADD 1 TO WS-ISSUE-COUNT.
004680    PERFORM 1410-READ-ONE-ISSUE THRU 1410-EXIT.
004690 1420-EXIT.
004700    EXIT.
004710*
004720 1450-READ-SCORE-RECORD.
004730    READ SCORE-OUT-FILE
004740        AT END
004750        CONTINUE.
004760 1450-EXIT.
004770    EXIT.
004780*
004790*---------------------------------------------------------------
004800*    TABLE LOOKUP UTILITIES - SAME IDIOM AS RS000.
004810*---------------------------------------------------------------
004820 1600-FIND-LINE-BY-ID.
004830    MOVE 0 TO WS-FOUND-LINE-IX.
004840    PERFORM 1610-TEST-ONE-LINE THRU 1610-EXIT
004850        VARYING WS-SEARCH-IX FROM 1 BY 1
004860        UNTIL WS-SEARCH-IX > RS-LINE-COUNT
004870           OR WS-FOUND-LINE-IX NOT = 0.
004880 1600-EXIT.
004890    EXIT.
004900 1610-TEST-ONE-LINE.
004910    IF RSL-LINE-ID(WS-SEARCH-IX) = WS-FIND-LINE-ID
004920        MOVE WS-SEARCH-IX TO WS-FOUND-LINE-IX.
004930 1610-EXIT.
004940    EXIT.
004950*
004960 1650-FIND-EMPLOYEE-BY-ID.
004970    MOVE 0 TO WS-FOUND-EMP-IX.
004980    PERFORM 1660-TEST-ONE-EMPLOYEE THRU 1660-EXIT
004990        VARYING WS-SEARCH-IX2 FROM 1 BY 1
005000        UNTIL WS-SEARCH-IX2 > RS-EMPLOYEE-COUNT
005010           OR WS-FOUND-EMP-IX NOT = 0.
005020 1650-EXIT.
005030    EXIT.
005040 1660-TEST-ONE-EMPLOYEE.
005050    IF RSE-EMP-ID(WS-SEARCH-IX2) = WS-FIND-EMP-ID
005060        MOVE WS-SEARCH-IX2 TO WS-FOUND-EMP-IX.
005070 1660-EXIT.
005080    EXIT.
005090*
005100 1700-DERIVE-SHIFT.
005110    COMPUTE WS-DERIVE-SUM = WS-DERIVE-DAY + WS-DERIVE-OFFSET.
005120    DIVIDE WS-DERIVE-SUM BY 9 GIVING WS-DERIVE-QUOT
005130        REMAINDER WS-DERIVE-POS.
005140    ADD 1 TO WS-DERIVE-POS.
005150    MOVE RS-CYCLE-ELEMENT(WS-DERIVE-POS) TO WS-DERIVE-RESULT.
005160 1700-EXIT.
005170    EXIT.
005180*
005190*---------------------------------------------------------------
005200*    GRID PRINT - ONE GENERATE PER CREW MEMBER, CONTROL BREAK ON
005210*    LINE-ID IS AUTOMATIC SINCE ROSTER-OUT HOLDS ONE RECORD PER
005220*    LINE, ASCENDING.
005230*---------------------------------------------------------------
005240 2000-PRINT-ROSTER-GRID.
005250    OPEN INPUT ROSTER-OUT-FILE.
005260    MOVE 0 TO WS-TOTAL-EMPLOYEES-PRINTED.
005270    INITIATE RS-ROSTER-GRID-REPORT.
005280    PERFORM 2010-READ-ONE-ROSTER-LINE THRU 2010-EXIT.
005290    PERFORM 2020-PROCESS-ONE-ROSTER-LINE THRU 2020-EXIT
005300        UNTIL ROSTER-OUT-EOF.
005310    TERMINATE RS-ROSTER-GRID-REPORT.
005320 2000-EXIT.
005330    EXIT.
005340*
005350 2010-READ-ONE-ROSTER-LINE.
005360    READ ROSTER-OUT-FILE
005370        AT END
005380        SET ROSTER-OUT-EOF TO TRUE.
005390 2010-EXIT.
005400    EXIT.
005410*
005420 2020-PROCESS-ONE-ROSTER-LINE.
005430    MOVE RST-LINE-ID    TO WS-GRID-LINE-ID.
005440    MOVE RST-CREW-COUNT TO WS-GRID-CREW-COUNT.
005450    MOVE RST-CREW-FLAT  TO WS-GRID-CREW-FLAT.
005460    MOVE RST-LINE-ID    TO WS-FIND-LINE-ID.
005470    PERFORM 1600-FIND-LINE-BY-ID THRU 1600-EXIT.
005480    MOVE RSL-OFFSET(WS-FOUND-LINE-IX)        TO WS-GRID-OFFSET.
005490    MOVE RSL-MAX-HEADCOUNT(WS-FOUND-LINE-IX) TO WS-GRID-MAX-HEADCOUNT.
005500    PERFORM 2030-BUILD-DAY-MARKS THRU 2030-EXIT.
005510    IF WS-GRID-CREW-COUNT = ZERO
005520        MOVE "NO CREW " TO WS-TEST-CANDIDATE-ID
005530        MOVE "ASSIGNED"           TO WS-MEMBER-NAME
005540        MOVE SPACES               TO WS-MEMBER-ROLE
005550        MOVE SPACE                TO WS-MEMBER-ECP
005560        GENERATE RS-GRID-DETAIL
005570    ELSE
005580        PERFORM 2040-PRINT-ONE-MEMBER THRU 2040-EXIT
005590            VARYING WS-MEMBER-IX FROM 1 BY 1
005600            UNTIL WS-MEMBER-IX > WS-GRID-CREW-COUNT.
005610    PERFORM 2010-READ-ONE-ROSTER-LINE THRU 2010-EXIT.
005620 2020-EXIT.
005630    EXIT.
005640*
005650 2030-BUILD-DAY-MARKS.
005660    MOVE WS-GRID-OFFSET TO WS-DERIVE-OFFSET.
005670    PERFORM 2035-MARK-ONE-DAY THRU 2035-EXIT
005680        VARYING WS-DERIVE-DAY FROM 0 BY 1
005690        UNTIL WS-DERIVE-DAY >= WS-DAYS.
005700 2030-EXIT.
005710    EXIT.
005720 2035-MARK-ONE-DAY.
005730    SET WS-MARK-IX TO WS-DERIVE-DAY.
005740    SET WS-MARK-IX UP BY 1.
005750    PERFORM 1700-DERIVE-SHIFT THRU 1700-EXIT.
005760    IF WS-DERIVE-RESULT = "D" OR WS-DERIVE-RESULT = "N"
005770        MOVE WS-DERIVE-RESULT TO WS-DAY-MARK(WS-MARK-IX)
005780    ELSE
005790        MOVE SPACE TO WS-DAY-MARK(WS-MARK-IX).
005800 2035-EXIT.
005810    EXIT.
005820*
005830 2040-PRINT-ONE-MEMBER.
005840    MOVE WS-GRID-CREW(WS-MEMBER-IX) TO WS-TEST-CANDIDATE-ID.
005850    MOVE WS-TEST-CANDIDATE-ID TO WS-FIND-EMP-ID.
005860    PERFORM 1650-FIND-EMPLOYEE-BY-ID THRU 1650-EXIT.
005870    MOVE RSE-EMP-NAME(WS-FOUND-EMP-IX) TO WS-MEMBER-NAME.
005880    MOVE RSE-EMP-ROLE(WS-FOUND-EMP-IX) TO WS-MEMBER-ROLE.
005890    MOVE RSE-EMP-IS-ECP(WS-FOUND-EMP-IX) TO WS-MEMBER-ECP.
005900    ADD 1 TO WS-TOTAL-EMPLOYEES-PRINTED.
005910    GENERATE RS-GRID-DETAIL.
005920 2040-EXIT.
005930    EXIT.
