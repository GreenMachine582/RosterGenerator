000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR ROSTER RUN CONFIGURATION  *
000400*           FILE  (ONE RECORD ONLY)                 *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 18 BYTES (13 DATA + 5 FILLER).
000800*
000900* 06/15/87 RHH - CREATED.
001000* 19/11/25 RHH - ADDED CFG-SEED FOR OPTIMISER RUN REPEATABILITY.
001100*
001200 01  RS-CONFIG-RECORD.
001300     03  CFG-WEEKS           PIC 9(02).
001400*        ROSTER HORIZON IN WEEKS, DAYS = WEEKS * 7. DFLT 09.
001500     03  CFG-LINES           PIC 9(02).
001600*        NUMBER OF ROSTER LINES IN THE RUN. DFLT 09.
001700     03  CFG-SEED            PIC 9(09).
001800*        SEED FOR THE LOCAL-SEARCH PRNG. DFLT 000000042.
001810     03  FILLER              PIC X(05).
