000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR ROSTER LINE FILE          *
000400*        ONE RECORD PER ROSTER LINE (CREW BUCKET)   *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 10 BYTES (6 DATA + 4 FILLER).
000800*
000900* 06/15/87 RHH - CREATED.
001000*
001100 01  RS-LINE-RECORD.
001200     03  LIN-LINE-ID         PIC 9(02).
001300*        UNIQUE LINE NUMBER, RANGE 01 THRU 99.
001400     03  LIN-OFFSET          PIC 9(02).
001500*        ROTATION OFFSET INTO THE 9-DAY SHIFT CYCLE, 00 THRU 08.
001600     03  LIN-MAX-HEADCOUNT   PIC 9(02).
001700*        MAXIMUM CREW SIZE PERMITTED FOR THIS LINE.
001710     03  FILLER              PIC X(04).
